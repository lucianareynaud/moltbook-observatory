000100*----------------------------------------------------------*              
000200*  REVT     - RAW COLLECTED EVENT RECORD (110 BYTES)                      
000300*             ONE ENTRY PER PAYLOAD STORED BY THE ON-LINE                 
000400*             COLLECTOR.  THE PAYLOAD ITSELF IS NOT CARRIED               
000500*             HERE, ONLY ITS STORED LENGTH.                               
000600*----------------------------------------------------------*              
000700     05  RE-TS-UTC                PIC X(19).                              
000800     05  RE-TS-BROKEN REDEFINES RE-TS-UTC.                                
000900         10  RE-TS-DATE-PART          PIC X(10).                          
001000         10  RE-TS-TIME-PART          PIC X(09).                          
001100     05  RE-ENDPOINT              PIC X(20).                              
001200     05  RE-URL                   PIC X(50).                              
001300     05  RE-PAYLOAD-LEN           PIC 9(09).                              
001400     05  FILLER                   PIC X(12).                              
