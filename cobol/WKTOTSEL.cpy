000100*----------------------------------------------------------*              
000200*  WKTOTSEL - FILE-CONTROL ENTRY FOR THE CURRENT WEEK                     
000300*             VOLUME TOTALS FILE (OUTPUT)                                 
000400*----------------------------------------------------------*              
000500     SELECT WKTOTFILE ASSIGN TO WKTOTOUT                                  
000600            FILE STATUS IS WKTOT-STATUS                                   
000700            ORGANIZATION IS LINE SEQUENTIAL.                              
