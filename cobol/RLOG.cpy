000100*----------------------------------------------------------*              
000200*  RLOG     - COLLECTION REQUEST LOG RECORD (120 BYTES)                   
000300*             ONE ENTRY PER COLLECTION ATTEMPT MADE BY THE                
000400*             ON-LINE COLLECTOR AGAINST A REMOTE SITE.                    
000500*----------------------------------------------------------*              
000600     05  RL-TS-UTC              PIC X(19).                                
000700     05  RL-ENDPOINT             PIC X(20).                               
000800     05  RL-URL                  PIC X(50).                               
000900     05  RL-STATUS               PIC 9(03).                               
001000     05  RL-ELAPSED-MS           PIC 9(07).                               
001100     05  RL-HAS-ELAPSED          PIC X(01).                               
001200         88  RL-ELAPSED-PRESENT      VALUE "Y".                           
001300         88  RL-ELAPSED-ABSENT       VALUE "N".                           
001400     05  RL-ATTEMPT               PIC 9(02).                              
001500     05  RL-ERROR-TYPE            PIC X(12).                              
001600     05  FILLER                   PIC X(06).                              
