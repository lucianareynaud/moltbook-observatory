000100*----------------------------------------------------------*              
000200*  PWTOT    - PRIOR WEEK VOLUME TOTALS RECORD (40 BYTES)                  
000300*             CARRIED FORWARD BY LAST WEEK'S RUN SO THIS                  
000400*             RUN CAN JUDGE THE CHANGE IN STORED VOLUME.                  
000500*----------------------------------------------------------*              
000600     05  PW-WEEK-ID               PIC X(08).                              
000700     05  PW-TOTAL-EVENTS          PIC 9(09).                              
000800     05  FILLER                   PIC X(23).                              
