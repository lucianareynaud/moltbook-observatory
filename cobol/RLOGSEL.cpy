000100*----------------------------------------------------------*              
000200*  RLOGSEL  - FILE-CONTROL ENTRY FOR THE COLLECTION                       
000300*             REQUEST LOG (WEEKLY INTEGRITY RUN)                          
000400*----------------------------------------------------------*              
000500     SELECT RLOGFILE ASSIGN TO RLOGIN                                     
000600            FILE STATUS IS RLOG-STATUS                                    
000700            ORGANIZATION IS LINE SEQUENTIAL.                              
