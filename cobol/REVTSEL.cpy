000100*----------------------------------------------------------*              
000200*  REVTSEL  - FILE-CONTROL ENTRY FOR THE RAW COLLECTED                    
000300*             EVENT FILE (WEEKLY INTEGRITY RUN)                           
000400*----------------------------------------------------------*              
000500     SELECT REVTFILE ASSIGN TO REVTIN                                     
000600            FILE STATUS IS REVT-STATUS                                    
000700            ORGANIZATION IS LINE SEQUENTIAL.                              
