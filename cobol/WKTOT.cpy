000100*----------------------------------------------------------*              
000200*  WKTOT    - CURRENT WEEK VOLUME TOTALS RECORD (40 BYTES)                
000300*             SAME LAYOUT AS PWTOT, WRITTEN AT END OF RUN                 
000400*             SO NEXT WEEK CAN PICK IT UP AS PWTOT.                       
000500*----------------------------------------------------------*              
000600     05  WT-WEEK-ID               PIC X(08).                              
000700     05  WT-TOTAL-EVENTS          PIC 9(09).                              
000800     05  FILLER                   PIC X(23).                              
