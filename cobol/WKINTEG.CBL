000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. WKINTEG.                                                     
000300 AUTHOR. JEFF BLACK.                                                      
000400 INSTALLATION. DATA COLLECTION SYSTEMS.                                   
000500 DATE-WRITTEN. 03/14/1988.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.                             
000800*REMARKS AND MODIFICATIONS.                                               
000900**********************************************************                
001000* REMARKS:                                                                
001100* WEEKLY INTEGRITY REPORT FOR THE ON-LINE COLLECTION SYSTEM.              
001200* READS THE COLLECTION REQUEST LOG AND THE RAW EVENT FILE                 
001300* FOR ONE ISO WEEK, ACCUMULATES REQUEST AND EVENT COUNTS,                 
001400* SCORES AVAILABILITY AND VOLUME AGAINST FIXED THRESHOLDS,                
001500* AND PRINTS THE WEEKLY INTEGRITY REPORT AND RUN SUMMARY.                 
001600*                                                                         
001700**********************************************************                
001800*  MODIFICATION HISTORY:                                                  
001900*                                                                         
002000*   MODIFIED: 03/14/1988                                                  
002100*   PROGRAMMER: Jeff Black                                                
002200*   CHG PKG: 0001                                                         
002300*   MODIFICATION: original write.  reads collection request               
002400*                 log, computes success/fail counts and an                
002500*                 overall availability figure, prints a                   
002600*                 one-section report.                                     
002700*                                                                         
002800*   MODIFIED: 11/02/1989                                                  
002900*   PROGRAMMER: Jeff Black                                                
003000*   CHG PKG: 0044                                                         
003100*   MODIFICATION: added retried-request count and the error               
003200*                 class distribution sub-list.                            
003300*                                                                         
003400*   MODIFIED: 06/19/1990                                                  
003500*   PROGRAMMER: R. Hartley                                                
003600*   CHG PKG: 0087                                                         
003700*   MODIFICATION: added the raw event file pass -  total                  
003800*                 events, per-endpoint counts and the                     
003900*                 events-over-time control break.                         
004000*                                                                         
004100*   MODIFIED: 02/08/1991                                                  
004200*   PROGRAMMER: R. Hartley                                                
004300*   CHG PKG: 0103                                                         
004400*   MODIFICATION: added latency percentile figures (p50/p95/              
004500*                 p99) to the collection health section.                  
004600*                                                                         
004700*   MODIFIED: 09/23/1992                                                  
004800*   PROGRAMMER: Jeff Black                                                
004900*   CHG PKG: 0166                                                         
005000*   MODIFICATION: added payload size percentiles and the                  
005100*                 distinct-url count to the payload section.              
005200*                                                                         
005300*   MODIFIED: 04/05/1994                                                  
005400*   PROGRAMMER: T. Osei                                                   
005500*   CHG PKG: 0219                                                         
005600*   MODIFICATION: added week-over-week volume comparison                  
005700*                 against the prior week totals file.                     
005800*                                                                         
005900*   MODIFIED: 07/17/1996                                                  
006000*   PROGRAMMER: T. Osei                                                   
006100*   CHG PKG: 0271                                                         
006200*   MODIFICATION: added the anomalies section (severity,                  
006300*                 category, message) in place of the old                  
006400*                 single availability warning line.                       
006500*                                                                         
006600*   MODIFIED: 11/30/1998                                                  
006700*   PROGRAMMER: R. Hartley                                                
006800*   CHG PKG: 0308                                                         
006900*   MODIFICATION: Y2K REMEDIATION - expanded week id and all              
007000*                 date work areas to four digit years; the                
007100*                 week-1 anchor and day arithmetic were                   
007200*                 re-verified against the century rule.                   
007300*                                                                         
007400*   MODIFIED: 02/11/1999                                                  
007500*   PROGRAMMER: R. Hartley                                                
007600*   CHG PKG: 0312                                                         
007700*   MODIFICATION: Y2K FOLLOW-UP - prior week totals file                  
007800*                 layout widened to hold the four digit                   
007900*                 week id; old three digit file retired.                  
008000*                                                                         
008100*   MODIFIED: 08/14/2000                                                  
008200*   PROGRAMMER: M. Fentress                                               
008300*   CHG PKG: 0355                                                         
008400*   MODIFICATION: added the no-events-despite-success                     
008500*                 anomaly and the run summary lines at the                
008600*                 end of the job.                                         
008700*                                                                         
008800*   MODIFIED: 05/09/2002                                                  
008900*   PROGRAMMER: M. Fentress                                               
009000*   CHG PKG: 0398                                                         
009100*   MODIFICATION: widened the endpoint and error class                    
009200*                 tables for additional collection sites;                 
009300*                 no logic change.                                        
009400*                                                                         
009500*   MODIFIED: 02/03/2003                                                  
009600*   PROGRAMMER: M. Fentress                                               
009700*   CHG PKG: 0421                                                         
009800*   MODIFICATION: rule 5 (volume change) and rule 6 (no                   
009900*                 events) were being bypassed along with                  
010000*                 rules 2-4 on a zero-request week; the                   
010100*                 scorer now always runs 3040/3050 even                   
010200*                 when the request-count branch is taken.                 
010300*                 also widened the one-decimal edited field               
010400*                 used for the KB branch of byte formatting               
010500*                 -- values from 1,024,000 up to just under               
010600*                 1,048,576 bytes were printing a truncated               
010700*                 KB figure in the payload statistics.                    
010800*                                                                         
010900*   MODIFIED: 05/19/2003                                                  
011000*   PROGRAMMER: R. Hartley                                                
011100*   CHG PKG: 0433                                                         
011200*   MODIFICATION: source columns were off by six from a                   
011300*                 keying slip in the last recompile -- every              
011400*                 comment and code line had drifted six                   
011500*                 positions right of the indicator/Area A                 
011600*                 boundary.  repunched cols 7-72 throughout.              
011700*                 also widened WS-FMT-EDIT-SIGNED to five                 
011800*                 integer digits to match WS-VOLCHG-PCT --                
011900*                 a big swing off a near-zero prior week was              
012000*                 truncating on the volume-change anomaly                 
012100*                 line and the run trailer.                               
012200*                                                                         
012300*   MODIFIED: 09/12/2003                                                  
012400*   PROGRAMMER: M. Fentress                                               
012500*   CHG PKG: 0447                                                         
012600*   MODIFICATION: audit remarks -- the endpoint/date table                
012700*                 swap temps were declared at the 01 level                
012800*                 with no group beneath them; recoded as 77               
012900*                 level items, which is what they always were.            
013000*                 also expanded the paragraph banners with                
013100*                 input/output notes and added inline remarks             
013200*                 through the scorer and report builder for               
013300*                 anyone reading this cold.  no logic change.             
013400*                                                                         
013500*   MODIFIED:                                                             
013600*   PROGRAMMER:                                                           
013700*   CHG PKG:                                                              
013800*   MODIFICATION:                                                         
013900*                                                                         
014000**********************************************************                
014100 EJECT                                                                    
014200**********************                                                    
014300 ENVIRONMENT DIVISION.                                                    
014400**********************                                                    
014500 CONFIGURATION SECTION.                                                   
014600 SOURCE-COMPUTER.  IBM-RS6000.                                            
014700 OBJECT-COMPUTER.  IBM-RS6000.                                            
014800 SPECIAL-NAMES.                                                           
014900     C01 IS TOP-OF-FORM                                                   
015000     CLASS NUMERIC-CLASS IS "0" THRU "9"                                  
015100     UPSI-0 IS WI-VOLUME-CHECK-SWITCH.                                    
015200*                                                                         
015300 INPUT-OUTPUT SECTION.                                                    
015400 FILE-CONTROL.                                                            
015500     COPY RLOGSEL.                                                        
015600     COPY REVTSEL.                                                        
015700     COPY PWTOTSEL.                                                       
015800     COPY WKTOTSEL.                                                       
015900     SELECT PRLINE ASSIGN TO PRTFILE                                      
016000            FILE STATUS IS PRT-STATUS.                                    
016100***************                                                           
016200 DATA DIVISION.                                                           
016300***************                                                           
016400 FILE SECTION.                                                            
016500**************                                                            
016600 FD  RLOGFILE                                                             
016700     RECORDING MODE IS F                                                  
016800     BLOCK CONTAINS 0 RECORDS                                             
016900     LABEL RECORDS ARE STANDARD.                                          
017000 01  RL-REQUEST-LOG-REC.                                                  
017100     COPY RLOG.                                                           
017200*                                                                         
017300 FD  REVTFILE                                                             
017400     RECORDING MODE IS F                                                  
017500     BLOCK CONTAINS 0 RECORDS                                             
017600     LABEL RECORDS ARE STANDARD.                                          
017700 01  RE-RAW-EVENT-REC.                                                    
017800     COPY REVT.                                                           
017900*                                                                         
018000 FD  PWTOTFILE                                                            
018100     RECORDING MODE IS F                                                  
018200     BLOCK CONTAINS 0 RECORDS                                             
018300     LABEL RECORDS ARE STANDARD.                                          
018400 01  PW-PRIOR-TOTALS-REC.                                                 
018500     COPY PWTOT.                                                          
018600*                                                                         
018700 FD  WKTOTFILE                                                            
018800     RECORDING MODE IS F                                                  
018900     BLOCK CONTAINS 0 RECORDS                                             
019000     LABEL RECORDS ARE STANDARD.                                          
019100 01  WT-CURRENT-TOTALS-REC.                                               
019200     COPY WKTOT.                                                          
019300*                                                                         
019400 FD  PRLINE                                                               
019500     LABEL RECORDS ARE OMITTED                                            
019600     DATA RECORD IS LINEPR.                                               
019700 01  LINEPR                       PIC X(132).                             
019800*************************                                                 
019900 WORKING-STORAGE SECTION.                                                 
020000*************************                                                 
020100*----------------------------------------------------------*              
020200*   FILE STATUS AND END-OF-FILE SWITCHES                                  
020300*----------------------------------------------------------*              
020400 01  WS-FILE-STATUSES.                                                    
020500     05  RLOG-STATUS              PIC X(02).                              
020600         88  WS-RLOG-OK               VALUE "00".                         
020700         88  WS-RLOG-EOF-STAT         VALUE "10".                         
020800     05  REVT-STATUS              PIC X(02).                              
020900         88  WS-REVT-OK               VALUE "00".                         
021000         88  WS-REVT-EOF-STAT         VALUE "10".                         
021100     05  PWTOT-STATUS             PIC X(02).                              
021200         88  WS-PWTOT-OK              VALUE "00".                         
021300         88  WS-PWTOT-EOF-STAT        VALUE "10".                         
021400         88  WS-PWTOT-NOT-FOUND       VALUE "35".                         
021500     05  WKTOT-STATUS             PIC X(02).                              
021600         88  WS-WKTOT-OK              VALUE "00".                         
021700     05  PRT-STATUS               PIC X(02).                              
021800         88  WS-PRT-OK                VALUE "00".                         
021900     05  FILLER                   PIC X(01).                              
022000 01  WS-EOF-SWITCHES.                                                     
022100     05  WS-RLOG-EOF-SW           PIC X(01)  VALUE "N".                   
022200         88  WS-RLOG-EOF              VALUE "Y".                          
022300     05  WS-REVT-EOF-SW           PIC X(01)  VALUE "N".                   
022400         88  WS-REVT-EOF              VALUE "Y".                          
022500     05  WS-PWTOT-OPENED-SW       PIC X(01)  VALUE "N".                   
022600         88  WS-PWTOT-OPENED          VALUE "Y".                          
022700     05  WS-PWTOT-PRESENT-SW      PIC X(01)  VALUE "N".                   
022800         88  WS-PWTOT-PRESENT         VALUE "Y".                          
022900     05  FILLER                   PIC X(01).                              
023000*----------------------------------------------------------*              
023100*   RUN PARAMETER AND WEEK-RESOLVER WORK AREAS                            
023200*----------------------------------------------------------*              
023300 01  WS-RUN-PARM-AREA.                                                    
023400     05  WS-PARM-WEEK-ID          PIC X(08).                              
023500     05  WS-PARM-BROKEN REDEFINES WS-PARM-WEEK-ID.                        
023600         10  WS-PARM-YYYY             PIC 9(04).                          
023700         10  WS-PARM-DASH-W           PIC X(02).                          
023800         10  WS-PARM-NN               PIC 9(02).                          
023900     05  FILLER                   PIC X(01).                              
024000 01  WS-WEEK-RESOLVER-AREA.                                               
024100     05  WS-WEEK-VALID-SW         PIC X(01)  VALUE "Y".                   
024200         88  WS-WEEK-VALID            VALUE "Y".                          
024300     05  WS-WEEK-ID-OUT           PIC X(08).                              
024400     05  WS-WEEK-START-STAMP      PIC X(19).                              
024500     05  WS-WEEK-END-STAMP        PIC X(19).                              
024600     05  WS-WEEK-START-YYYY       PIC 9(04) COMP.                         
024700     05  WS-WEEK-START-MM         PIC 9(02) COMP.                         
024800     05  WS-WEEK-START-DD         PIC 9(02) COMP.                         
024900     05  FILLER                   PIC X(01).                              
025000*----------------------------------------------------------*              
025100*   DATE ARITHMETIC WORK AREA (JAN 4 WEEKDAY, DAY ADD/SUB)                
025200*----------------------------------------------------------*              
025300 01  WS-ZELLER-WORK.                                                      
025400     05  WS-Z-Q                   PIC 9(02) COMP  VALUE 4.                
025500     05  WS-Z-M                   PIC 9(02) COMP  VALUE 13.               
025600     05  WS-Z-YR                  PIC 9(04) COMP.                         
025700     05  WS-Z-K                   PIC 9(02) COMP.                         
025800     05  WS-Z-J                   PIC 9(02) COMP.                         
025900     05  WS-Z-TERM1               PIC 9(04) COMP.                         
026000     05  WS-Z-TERM2               PIC 9(04) COMP.                         
026100     05  WS-Z-TERM3               PIC 9(04) COMP.                         
026200     05  WS-Z-H-RAW               PIC 9(04) COMP.                         
026300     05  WS-Z-H                   PIC 9(02) COMP.                         
026400     05  WS-Z-H-MONBASE           PIC 9(02) COMP.                         
026500     05  WS-Z-DUMMY-Q             PIC 9(06) COMP.                         
026600     05  FILLER                   PIC X(01).                              
026700 01  WS-DATE-CALC-AREA.                                                   
026800     05  WS-CALC-YYYY             PIC 9(04) COMP.                         
026900     05  WS-CALC-MM               PIC 9(02) COMP.                         
027000     05  WS-CALC-DD               PIC 9(02) COMP.                         
027100     05  WS-DAYS-IN-CURR-MONTH    PIC 9(02) COMP.                         
027200     05  WS-LEAP-YEAR-SW          PIC X(01) VALUE "N".                    
027300         88  WS-LEAP-YEAR             VALUE "Y".                          
027400     05  WS-LEAP-REM-4            PIC 9(02) COMP.                         
027500     05  WS-LEAP-REM-100          PIC 9(02) COMP.                         
027600     05  WS-LEAP-REM-400          PIC 9(03) COMP.                         
027700     05  WS-LEAP-Q-4              PIC 9(04) COMP.                         
027800     05  WS-LEAP-Q-100            PIC 9(04) COMP.                         
027900     05  WS-LEAP-Q-400            PIC 9(04) COMP.                         
028000     05  WS-DAY-DELTA             PIC 9(04) COMP.                         
028100     05  WS-SUB-DAYS              PIC 9(04) COMP.                         
028200     05  FILLER                   PIC X(01).                              
028300*                                                                         
028400*  DAYS-IN-MONTH TABLE, LOADED BY VALUE, FEBRUARY CARRIED                 
028500*  AS A NON-LEAP 28 -- THE LEAP DAY IS ADDED BACK BY                      
028600*  1070-CHECK-LEAP-YEAR WHEN THE CALENDAR MONTH IS FEBRUARY.              
028700*                                                                         
028800 01  WS-DIM-TABLE-VALUES.                                                 
028900     05  FILLER                   PIC 9(02) VALUE 31.                     
029000     05  FILLER                   PIC 9(02) VALUE 28.                     
029100     05  FILLER                   PIC 9(02) VALUE 31.                     
029200     05  FILLER                   PIC 9(02) VALUE 30.                     
029300     05  FILLER                   PIC 9(02) VALUE 31.                     
029400     05  FILLER                   PIC 9(02) VALUE 30.                     
029500     05  FILLER                   PIC 9(02) VALUE 31.                     
029600     05  FILLER                   PIC 9(02) VALUE 31.                     
029700     05  FILLER                   PIC 9(02) VALUE 30.                     
029800     05  FILLER                   PIC 9(02) VALUE 31.                     
029900     05  FILLER                   PIC 9(02) VALUE 30.                     
030000     05  FILLER                   PIC 9(02) VALUE 31.                     
030100 01  WS-DIM-TABLE REDEFINES WS-DIM-TABLE-VALUES.                          
030200     05  WS-DIM                   PIC 9(02) OCCURS 12 TIMES.              
030300*                                                                         
030400*  SCRATCH AREA USED TO BUILD A 19-CHAR SORTABLE TIMESTAMP                
030500*  OUT OF COMPUTED YEAR/MONTH/DAY VALUES.                                 
030600*                                                                         
030700 01  WS-BUILD-STAMP.                                                      
030800     05  WS-BS-YYYY               PIC 9(04).                              
030900     05  WS-BS-DASH-1             PIC X(01) VALUE "-".                    
031000     05  WS-BS-MM                 PIC 9(02).                              
031100     05  WS-BS-DASH-2             PIC X(01) VALUE "-".                    
031200     05  WS-BS-DD                 PIC 9(02).                              
031300     05  WS-BS-T                  PIC X(01) VALUE "T".                    
031400     05  WS-BS-HH                 PIC 9(02).                              
031500     05  WS-BS-COLON-1            PIC X(01) VALUE ":".                    
031600     05  WS-BS-MIN                PIC 9(02).                              
031700     05  WS-BS-COLON-2            PIC X(01) VALUE ":".                    
031800     05  WS-BS-SS                 PIC 9(02).                              
031900 01  WS-BUILD-STAMP-FLAT REDEFINES WS-BUILD-STAMP                         
032000                              PIC X(19).                                  
032100*----------------------------------------------------------*              
032200*   FEATURE-EXTRACTOR ACCUMULATORS                                        
032300*----------------------------------------------------------*              
032400 01  WS-REQUEST-COUNTERS.                                                 
032500     05  WS-TOTAL-REQUESTS        PIC 9(07) COMP  VALUE 0.                
032600     05  WS-SUCCESSFUL-REQUESTS   PIC 9(07) COMP  VALUE 0.                
032700     05  WS-FAILED-REQUESTS       PIC 9(07) COMP  VALUE 0.                
032800     05  WS-RETRIED-REQUESTS      PIC 9(07) COMP  VALUE 0.                
032900     05  FILLER                   PIC X(01).                              
033000 01  WS-EVENT-COUNTERS.                                                   
033100     05  WS-TOTAL-EVENTS          PIC 9(07) COMP  VALUE 0.                
033200     05  WS-DISTINCT-URL-COUNT    PIC 9(04) COMP  VALUE 0.                
033300     05  FILLER                   PIC X(01).                              
033400*                                                                         
033500*  DISTINCT ENDPOINT TABLE.  BUILT FROM THE REQUEST LOG PASS              
033600*  (RL-ENDPOINT) AND THE RAW EVENT PASS (RE-ENDPOINT); THE                
033700*  EVENT COUNT IS ONLY ADVANCED BY THE RAW EVENT PASS.                    
033800*                                                                         
033900 01  WS-ENDPOINT-TABLE.                                                   
034000     05  WS-ENDPT-COUNT           PIC 9(02) COMP  VALUE 0.                
034100     05  WS-ENDPT-ENTRY OCCURS 60 TIMES.                                  
034200         10  WS-ENDPT-NAME            PIC X(20).                          
034300         10  WS-ENDPT-EVENT-COUNT     PIC 9(07) COMP.                     
034400     05  FILLER                   PIC X(01).                              
034500*                                                                         
034600*  ERROR CLASS DISTRIBUTION TABLE (REQUEST LOG PASS ONLY).                
034700*                                                                         
034800 01  WS-ERROR-DIST-TABLE.                                                 
034900     05  WS-ERR-CLASS-COUNT       PIC 9(02) COMP  VALUE 0.                
035000     05  WS-ERR-ENTRY OCCURS 20 TIMES.                                    
035100         10  WS-ERR-CLASS             PIC X(12).                          
035200         10  WS-ERR-COUNT             PIC 9(07) COMP.                     
035300     05  FILLER                   PIC X(01).                              
035400*                                                                         
035500*  PER-DATE EVENT COUNT TABLE (RAW EVENT PASS, DATE KEY IS                
035600*  THE FIRST 10 CHARACTERS OF RE-TS-UTC).                                 
035700*                                                                         
035800 01  WS-DATE-TABLE.                                                       
035900     05  WS-DATE-COUNT            PIC 9(02) COMP  VALUE 0.                
036000     05  WS-DATE-ENTRY OCCURS 31 TIMES.                                   
036100         10  WS-DATE-KEY              PIC X(10).                          
036200         10  WS-DATE-EVENT-COUNT      PIC 9(07) COMP.                     
036300     05  FILLER                   PIC X(01).                              
036400*                                                                         
036500*  DISTINCT URL TABLE (RAW EVENT PASS) AND THE LATENCY /                  
036600*  PAYLOAD SIZE SAMPLE TABLES USED FOR PERCENTILE WORK.                   
036700*                                                                         
036800 01  WS-URL-TABLE.                                                        
036900     05  WS-URL-ENTRY OCCURS 3000 TIMES                                   
037000                              PIC X(50).                                  
037100     05  FILLER                   PIC X(01).                              
037200 01  WS-LATENCY-SAMPLE-TABLE.                                             
037300     05  WS-LATENCY-COUNT         PIC 9(04) COMP  VALUE 0.                
037400     05  WS-LATENCY-SAMPLE OCCURS 3000 TIMES                              
037500                              PIC 9(07) COMP.                             
037600     05  FILLER                   PIC X(01).                              
037700 01  WS-PAYLOAD-SAMPLE-TABLE.                                             
037800     05  WS-PAYLOAD-COUNT         PIC 9(04) COMP  VALUE 0.                
037900     05  WS-PAYLOAD-SAMPLE OCCURS 3000 TIMES                              
038000                              PIC 9(09) COMP.                             
038100     05  FILLER                   PIC X(01).                              
038200*                                                                         
038300*  LATENCY AND PAYLOAD PERCENTILE RESULTS.                                
038400*                                                                         
038500 01  WS-LATENCY-PCT-AREA.                                                 
038600     05  WS-LAT-P50-ABSENT-SW     PIC X(01) VALUE "Y".                    
038700     05  WS-LAT-P50               PIC 9(09)V9(04).                        
038800     05  WS-LAT-P95-ABSENT-SW     PIC X(01) VALUE "Y".                    
038900     05  WS-LAT-P95               PIC 9(09)V9(04).                        
039000     05  WS-LAT-P99-ABSENT-SW     PIC X(01) VALUE "Y".                    
039100     05  WS-LAT-P99               PIC 9(09)V9(04).                        
039200     05  FILLER                   PIC X(01).                              
039300 01  WS-PAYLOAD-PCT-AREA.                                                 
039400     05  WS-PAY-P50-ABSENT-SW     PIC X(01) VALUE "Y".                    
039500     05  WS-PAY-P50               PIC 9(09)V9(04).                        
039600     05  WS-PAY-P95-ABSENT-SW     PIC X(01) VALUE "Y".                    
039700     05  WS-PAY-P95               PIC 9(09)V9(04).                        
039800     05  FILLER                   PIC X(01).                              
039900*                                                                         
040000*  GENERIC SORT/PERCENTILE WORK AREA, SHARED BY THE LATENCY               
040100*  AND PAYLOAD PASSES (COPIED IN, SORTED, MEASURED, THEN                  
040200*  MOVED BACK OUT SO THE TWO TABLES NEVER COLLIDE).                       
040300*                                                                         
040400 01  WS-GENERIC-SAMPLE-TABLE.                                             
040500     05  WS-GEN-SAMPLE OCCURS 3000 TIMES                                  
040600                              PIC 9(09) COMP.                             
040700     05  FILLER                   PIC X(01).                              
040800 01  WS-PCTL-WORK-AREA.                                                   
040900     05  WS-PCTL-N                PIC 9(04) COMP.                         
041000     05  WS-PCTL-P                PIC 9V9(04).                            
041100     05  WS-PCTL-K                PIC 9(05)V9(04).                        
041200     05  WS-PCTL-F                PIC 9(04) COMP.                         
041300     05  WS-PCTL-C                PIC 9V9(04).                            
041400     05  WS-PCTL-IDX-1            PIC 9(04) COMP.                         
041500     05  WS-PCTL-IDX-2            PIC 9(04) COMP.                         
041600     05  WS-PCTL-V1               PIC 9(09)V9(04).                        
041700     05  WS-PCTL-V2               PIC 9(09)V9(04).                        
041800     05  WS-PCTL-RESULT           PIC 9(09)V9(04).                        
041900     05  WS-PCTL-ABSENT-SW        PIC X(01).                              
042000     05  FILLER                   PIC X(01).                              
042100*                                                                         
042200*  SORT WORK AREA (IN-MEMORY BUBBLE SORT, ASCENDING).                     
042300*                                                                         
042400 01  WS-SORT-WORK-AREA.                                                   
042500     05  WS-SORT-N                PIC 9(04) COMP.                         
042600     05  WS-SWAP-FLAG             PIC X(01).                              
042700     05  WS-SWAP-TEMP             PIC 9(09) COMP.                         
042800     05  FILLER                   PIC X(01).                              
042900*                                                                         
043000*  GENERAL PURPOSE SUBSCRIPTS.                                            
043100*                                                                         
043200 01  WS-SUBSCRIPTS.                                                       
043300     05  WS-SUB-1                 PIC 9(04) COMP.                         
043400     05  WS-SUB-2                 PIC 9(04) COMP.                         
043500     05  WS-SUB-3                 PIC 9(04) COMP.                         
043600     05  WS-SUB-4                 PIC 9(04) COMP.                         
043700     05  WS-ENDPT-NDX-OUT         PIC 9(04) COMP.                         
043800     05  WS-ERRCL-NDX-OUT         PIC 9(04) COMP.                         
043900     05  WS-DATE-NDX-OUT          PIC 9(04) COMP.                         
044000     05  FILLER                   PIC X(01).                              
044100*                                                                         
044200*  ONE COLLECTION REQUEST LOG / RAW EVENT LOOKUP KEY, MOVED               
044300*  IN FROM THE CURRENT INPUT RECORD BEFORE A TABLE SEARCH.                
044400*                                                                         
044500 01  WS-LOOKUP-AREA.                                                      
044600     05  WS-LOOKUP-ENDPOINT       PIC X(20).                              
044700     05  WS-LOOKUP-URL            PIC X(50).                              
044800     05  WS-LOOKUP-ERR-CLASS      PIC X(12).                              
044900     05  WS-LOOKUP-DATE-KEY       PIC X(10).                              
045000     05  WS-FOUND-SW              PIC X(01).                              
045100         88  WS-ENTRY-FOUND           VALUE "Y".                          
045200     05  FILLER                   PIC X(01).                              
045300*                                                                         
045400*  SWAP AREAS FOR THE ENDPOINT AND DATE TABLE BUBBLE SORTS                
045500*  PERFORMED AT THE END OF FEATURE EXTRACTION.                            
045600*                                                                         
045700 77  WS-SWAP-ENDPT-TEMP           PIC X(24).                              
045800 77  WS-SWAP-DATE-TEMP            PIC X(14).                              
045900*----------------------------------------------------------*              
046000*   SCORER THRESHOLDS AND RESULT AREAS                                    
046100*----------------------------------------------------------*              
046200 01  WS-SCORER-THRESHOLDS.                                                
046300     05  WS-AVAIL-WARNING         PIC 9V9(04) VALUE 0.9000.               
046400     05  WS-AVAIL-CRITICAL        PIC 9V9(04) VALUE 0.5000.               
046500     05  WS-VOLCHG-WARN-HI        PIC 9(02)V9(04)                         
046600                                  VALUE 2.0000.                           
046700     05  WS-VOLCHG-WARN-LO        PIC 9V9(04) VALUE 0.5000.               
046800     05  WS-ERROR-RATE-WARNING    PIC 9V9(04) VALUE 0.1000.               
046900     05  FILLER                   PIC X(01).                              
047000 01  WS-SCORER-RESULTS.                                                   
047100     05  WS-OVERALL-AVAIL         PIC 9V9(04) VALUE 0.                    
047200     05  WS-ERROR-RATE            PIC 9V9(04) VALUE 0.                    
047300     05  WS-VOLCHG-PRESENT-SW     PIC X(01) VALUE "N".                    
047400         88  WS-VOLCHG-PRESENT        VALUE "Y".                          
047500     05  WS-VOLCHG-RATIO          PIC 9(03)V9(04).                        
047600     05  WS-VOLCHG-PCT            PIC S9(05)V9(04).                       
047700     05  FILLER                   PIC X(01).                              
047800 01  WS-PRIOR-TOTALS-AREA.                                                
047900     05  WS-PRIOR-TOTAL-EVENTS    PIC 9(09) COMP VALUE 0.                 
048000     05  FILLER                   PIC X(01).                              
048100*                                                                         
048200*  ANOMALY LIST, BUILT IN RULE-EVALUATION ORDER.                          
048300*                                                                         
048400 01  WS-ANOMALY-TABLE.                                                    
048500     05  WS-ANOM-COUNT            PIC 9(02) COMP VALUE 0.                 
048600     05  WS-ANOM-ENTRY OCCURS 10 TIMES.                                   
048700         10  WS-ANOM-SEVERITY         PIC X(08).                          
048800         10  WS-ANOM-CATEGORY         PIC X(18).                          
048900         10  WS-ANOM-MESSAGE          PIC X(60).                          
049000     05  FILLER                   PIC X(01).                              
049100*                                                                         
049200*  WORK FIELDS THE SCORER MOVES A NEW ANOMALY INTO BEFORE                 
049300*  3900-ADD-ANOMALY APPENDS IT TO THE TABLE ABOVE.                        
049400*                                                                         
049500 01  WS-ANOM-WORK-AREA.                                                   
049600     05  WS-WORK-SEVERITY         PIC X(08).                              
049700     05  WS-WORK-CATEGORY         PIC X(18).                              
049800     05  WS-WORK-MESSAGE          PIC X(60).                              
049900     05  FILLER                   PIC X(01).                              
050000*----------------------------------------------------------*              
050100*   REPORT-BUILDER VALUE FORMATTING WORK AREAS                            
050200*----------------------------------------------------------*              
050300 01  WS-FMT-WORK-AREA.                                                    
050400     05  WS-FMT-BYTES-VAL         PIC 9(09) COMP.                         
050500     05  WS-FMT-MS-VAL            PIC 9(09)V9(04).                        
050600     05  WS-FMT-PCT-VAL           PIC 9V9(04).                            
050700     05  WS-FMT-DIVIDE-RESULT     PIC 9(07)V9(04).                        
050800     05  WS-FMT-OUT-TEXT          PIC X(12).                              
050900     05  WS-FMT-ABSENT-SW         PIC X(01).                              
051000     05  FILLER                   PIC X(01).                              
051100*                                                                         
051200*  EDITED FIELDS USED WHEN MOVING A COMPUTED VALUE INTO                   
051300*  WS-FMT-OUT-TEXT.                                                       
051400*                                                                         
051500 01  WS-FMT-EDIT-AREA.                                                    
051600     05  WS-FMT-EDIT-INT          PIC ZZZZZZZ9.                           
051700*    WIDENED TO 4 INT DIGITS -- 999.9 WAS TOO NARROW FOR                  
051800*    KB VALUES JUST UNDER 1024.0.       -- CHG PKG 0421                   
051900     05  WS-FMT-EDIT-1DEC         PIC ZZZ9.9.                             
052000     05  WS-FMT-EDIT-2DEC         PIC ZZZZZZ9.99.                         
052100*    WIDENED TO 5 INT DIGITS TO MATCH WS-VOLCHG-PCT -- A                  
052200*    RECOVERY OFF A NEAR-ZERO PRIOR WEEK CAN SWING WELL                   
052300*    PAST +/-9999.9%.                     -- CHG PKG 0433                 
052400     05  WS-FMT-EDIT-SIGNED       PIC +ZZZZ9.9.                           
052500     05  FILLER                   PIC X(01).                              
052600*----------------------------------------------------------*              
052700*   PRINT-LINE CONSTRUCTION AREAS (MOVED INTO LINEPR)                     
052800*----------------------------------------------------------*              
052900 01  WS-HDR-LINE-1.                                                       
053000     05  FILLER                   PIC X(45) VALUE SPACES.                 
053100     05  FILLER                   PIC X(24)                               
053200                      VALUE "WEEKLY INTEGRITY REPORT".                    
053300     05  FILLER                   PIC X(63) VALUE SPACES.                 
053400 01  WS-HDR-LINE-2.                                                       
053500     05  FILLER                   PIC X(08)                               
053600                      VALUE "WEEK ID ".                                   
053700     05  WI-HDR-WEEK-ID           PIC X(08).                              
053800     05  FILLER                   PIC X(116) VALUE SPACES.                
053900 01  WS-HDR-LINE-3.                                                       
054000     05  FILLER                   PIC X(13)                               
054100                      VALUE "WEEK START  ".                               
054200     05  WI-HDR-WEEK-START        PIC X(19).                              
054300     05  FILLER                   PIC X(04) VALUE SPACES.                 
054400     05  FILLER                   PIC X(11)                               
054500                      VALUE "WEEK END  ".                                 
054600     05  WI-HDR-WEEK-END          PIC X(19).                              
054700     05  FILLER                   PIC X(66) VALUE SPACES.                 
054800 01  WS-SECTION-LINE.                                                     
054900     05  WI-SECT-TEXT             PIC X(60).                              
055000     05  FILLER                   PIC X(72) VALUE SPACES.                 
055100 01  WS-STAT-LINE.                                                        
055200     05  WI-STAT-LABEL            PIC X(30).                              
055300     05  WI-STAT-VALUE            PIC X(20).                              
055400     05  FILLER                   PIC X(82) VALUE SPACES.                 
055500 01  WS-ERR-DIST-LINE.                                                    
055600     05  FILLER                   PIC X(04) VALUE SPACES.                 
055700     05  WI-ERR-CLASS-OUT         PIC X(12).                              
055800     05  FILLER                   PIC X(02) VALUE SPACES.                 
055900     05  WI-ERR-COUNT-OUT         PIC ZZZZZZ9.                            
056000     05  FILLER                   PIC X(107) VALUE SPACES.                
056100 01  WS-ENDPT-LINE.                                                       
056200     05  FILLER                   PIC X(04) VALUE SPACES.                 
056300     05  WI-ENDPT-NAME-OUT        PIC X(20).                              
056400     05  FILLER                   PIC X(02) VALUE SPACES.                 
056500     05  WI-ENDPT-COUNT-OUT       PIC ZZZZZZ9.                            
056600     05  FILLER                   PIC X(02) VALUE SPACES.                 
056700     05  WI-ENDPT-AVAIL-OUT       PIC X(08).                              
056800     05  FILLER                   PIC X(89) VALUE SPACES.                 
056900 01  WS-DATE-LINE.                                                        
057000     05  FILLER                   PIC X(04) VALUE SPACES.                 
057100     05  WI-DATE-KEY-OUT          PIC X(10).                              
057200     05  FILLER                   PIC X(02) VALUE SPACES.                 
057300     05  WI-DATE-COUNT-OUT        PIC ZZZZZZ9.                            
057400     05  FILLER                   PIC X(109) VALUE SPACES.                
057500 01  WS-ANOM-LINE.                                                        
057600     05  FILLER                   PIC X(04) VALUE SPACES.                 
057700     05  WI-ANOM-FULL-TEXT        PIC X(100).                             
057800     05  FILLER                   PIC X(28) VALUE SPACES.                 
057900 01  WS-TRAILER-LINE.                                                     
058000     05  WI-TRAIL-TEXT            PIC X(60).                              
058100     05  FILLER                   PIC X(72) VALUE SPACES.                 
058200********************                                                      
058300 PROCEDURE DIVISION.                                                      
058400********************                                                      
058500*----------------------------------------------------------*              
058600*   MAIN LINE.                                                            
058700*----------------------------------------------------------*              
058800 START-PROGRAM.                                                           
058900     PERFORM 1000-RESOLVE-WEEK THRU 1099-RESOLVE-WEEK-EX.                 
059000     IF NOT WS-WEEK-VALID                                                 
059100         GO TO Y910-ABEND-BAD-WEEK.                                       
059200     PERFORM 2000-EXTRACT-FEATURES                                        
059300         THRU 2099-EXTRACT-FEATURES-EX.                                   
059400     PERFORM 3000-SCORE-WEEK THRU 3099-SCORE-WEEK-EX.                     
059500     PERFORM 4000-BUILD-REPORT THRU 4099-BUILD-REPORT-EX.                 
059600     PERFORM 5000-WRITE-SUMMARY THRU 5099-WRITE-SUMMARY-EX.               
059700     STOP RUN.                                                            
059800*----------------------------------------------------------*              
059900*   1000-RESOLVE-WEEK -- WEEK-RESOLVER.                                   
060000*   TURNS THE RUN PARAMETER WEEK ID (CCYY-Wnn) INTO A WEEK                
060100*   START AND WEEK END TIMESTAMP USING ZELLER'S CONGRUENCE                
060200*   TO LOCATE THE WEEKDAY OF JANUARY 4TH, THE ISO ANCHOR DAY              
060300*   FOR WEEK ONE OF ANY YEAR.                                             
060400*   INPUT:  WS-PARM-WEEK-ID (LINKAGE PARAMETER).                          
060500*   OUTPUT: WS-WEEK-START-STAMP, WS-WEEK-END-STAMP,                       
060600*           WS-WEEK-ID-OUT, WS-WEEK-VALID-SW.                             
060700*----------------------------------------------------------*              
060800 1000-RESOLVE-WEEK.                                                       
060900     ACCEPT WS-PARM-WEEK-ID FROM SYSIN.                                   
061000     PERFORM 1010-VALIDATE-WEEK-PARM THRU 1010-EXIT.                      
061100     IF NOT WS-WEEK-VALID                                                 
061200         GO TO 1099-RESOLVE-WEEK-EX.                                      
061300     PERFORM 1050-COMPUTE-WEEKDAY-OF-JAN4 THRU 1050-EXIT.                 
061400     MOVE WS-PARM-YYYY TO WS-CALC-YYYY.                                   
061500     MOVE 1             TO WS-CALC-MM.                                    
061600     MOVE 4             TO WS-CALC-DD.                                    
061700*                                                                         
061800*    BACK UP FROM JAN 4 TO THE MONDAY THAT OPENS WEEK ONE.                
061900*                                                                         
062000     PERFORM 1085-SUBTRACT-ONE-DAY THRU 1085-EXIT                         
062100         VARYING WS-SUB-DAYS FROM 1 BY 1                                  
062200         UNTIL WS-SUB-DAYS > WS-Z-H-MONBASE.                              
062300*                                                                         
062400*    STEP FORWARD 7 DAYS FOR EVERY WEEK PAST WEEK ONE.                    
062500*                                                                         
062600     COMPUTE WS-DAY-DELTA = 7 * (WS-PARM-NN - 1).                         
062700     PERFORM 1080-ADD-ONE-DAY THRU 1080-EXIT                              
062800         VARYING WS-SUB-DAYS FROM 1 BY 1                                  
062900         UNTIL WS-SUB-DAYS > WS-DAY-DELTA.                                
063000     MOVE WS-CALC-YYYY TO WS-WEEK-START-YYYY.                             
063100     MOVE WS-CALC-MM   TO WS-WEEK-START-MM.                               
063200     MOVE WS-CALC-DD   TO WS-WEEK-START-DD.                               
063300     PERFORM 1090-BUILD-START-STAMP THRU 1090-EXIT.                       
063400*                                                                         
063500*    THE TARGET MONDAY PLUS 6 DAYS IS THE CLOSING SUNDAY.                 
063600*                                                                         
063700     PERFORM 1080-ADD-ONE-DAY THRU 1080-EXIT                              
063800         VARYING WS-SUB-DAYS FROM 1 BY 1                                  
063900         UNTIL WS-SUB-DAYS > 6.                                           
064000     PERFORM 1095-BUILD-END-STAMP THRU 1095-EXIT.                         
064100     MOVE WS-PARM-WEEK-ID TO WS-WEEK-ID-OUT.                              
064200 1099-RESOLVE-WEEK-EX.                                                    
064300     EXIT.                                                                
064400*----------------------------------------------------------*              
064500*   1010-VALIDATE-WEEK-PARM.                                              
064600*   CHECKS THE RUN PARAMETER'S WEEK NUMBER IS IN THE                      
064700*   VALID ISO RANGE (1-53) BEFORE ANY ARITHMETIC RUNS.                    
064800*   INPUT:  WS-PARM-NN.                                                   
064900*   OUTPUT: WS-WEEK-VALID-SW.                                             
065000*----------------------------------------------------------*              
065100 1010-VALIDATE-WEEK-PARM.                                                 
065200     MOVE "Y" TO WS-WEEK-VALID-SW.                                        
065300     IF WS-PARM-NN < 1 OR WS-PARM-NN > 53                                 
065400         MOVE "N" TO WS-WEEK-VALID-SW.                                    
065500 1010-EXIT.                                                               
065600     EXIT.                                                                
065700*                                                                         
065800*    1050-COMPUTE-WEEKDAY-OF-JAN4 -- ZELLER'S CONGRUENCE,                 
065900*    MONTH/YEAR TAKEN AS JAN OF PRIOR YEAR (Q=4, M=13) SINCE              
066000*    THE FORMULA TREATS JAN/FEB AS MONTHS 13 AND 14 OF THE                
066100*    PRECEDING YEAR.  h COMES BACK 0=SAT THRU 6=FRI; RE-BASE              
066200*    TO 0=MONDAY THRU 6=SUNDAY IN WS-Z-H-MONBASE FOR THE                  
066300*    REST OF THE WEEK-RESOLVER.                                           
066400*----------------------------------------------------------*              
066500*   1050-COMPUTE-WEEKDAY-OF-JAN4.                                         
066600*   ZELLER'S CONGRUENCE -- RETURNS THE DAY OF WEEK                        
066700*   (1=MONDAY ... 7=SUNDAY) ON WHICH JANUARY 4TH OF                       
066800*   THE PARAMETER YEAR FALLS.  NO INTRINSIC FUNCTIONS                     
066900*   ARE USED, PER SHOP STANDARD -- ALL DIVIDE/REMAINDER.                  
067000*   INPUT:  WS-PARM-CCYY.                                                 
067100*   OUTPUT: WS-JAN4-WEEKDAY.                                              
067200*----------------------------------------------------------*              
067300 1050-COMPUTE-WEEKDAY-OF-JAN4.                                            
067400     COMPUTE WS-Z-YR = WS-PARM-YYYY - 1.                                  
067500     DIVIDE WS-Z-YR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.                
067600     COMPUTE WS-Z-TERM1 = 13 * (WS-Z-M + 1).                              
067700     DIVIDE WS-Z-TERM1 BY 5 GIVING WS-Z-TERM1                             
067800                            REMAINDER WS-Z-DUMMY-Q.                       
067900     DIVIDE WS-Z-K BY 4 GIVING WS-Z-TERM2                                 
068000                            REMAINDER WS-Z-DUMMY-Q.                       
068100     DIVIDE WS-Z-J BY 4 GIVING WS-Z-TERM3                                 
068200                            REMAINDER WS-Z-DUMMY-Q.                       
068300*                                                                         
068400*    THE +700 IS A MULTIPLE OF 7 ADDED SO THE RUNNING TOTAL               
068500*    NEVER GOES NEGATIVE -- WS-Z-H-RAW IS UNSIGNED COMP.  IT              
068600*    HAS NO EFFECT ON THE FINAL REMAINDER.  -- RH 06/19/1990              
068700*                                                                         
068800     COMPUTE WS-Z-H-RAW =                                                 
068900         WS-Z-Q + WS-Z-TERM1 + WS-Z-K                                     
069000                + WS-Z-TERM2 + WS-Z-TERM3                                 
069100                - (2 * WS-Z-J) + 700.                                     
069200     DIVIDE WS-Z-H-RAW BY 7 GIVING WS-Z-DUMMY-Q                           
069300                            REMAINDER WS-Z-H.                             
069400     COMPUTE WS-Z-H-MONBASE = WS-Z-H + 5.                                 
069500     IF WS-Z-H-MONBASE > 6                                                
069600         SUBTRACT 7 FROM WS-Z-H-MONBASE.                                  
069700 1050-EXIT.                                                               
069800     EXIT.                                                                
069900*----------------------------------------------------------*              
070000*   1070-CHECK-LEAP-YEAR.                                                 
070100*   SETS WS-LEAP-YEAR-SW TO Y OR N USING THE USUAL                        
070200*   4/100/400 RULE, NEEDED WHEN THE WEEK WINDOW                           
070300*   CROSSES INTO FEBRUARY.                                                
070400*   INPUT:  WS-PARM-CCYY.                                                 
070500*   OUTPUT: WS-LEAP-YEAR-SW.                                              
070600*----------------------------------------------------------*              
070700 1070-CHECK-LEAP-YEAR.                                                    
070800     DIVIDE WS-CALC-YYYY BY 4 GIVING WS-LEAP-Q-4                          
070900                              REMAINDER WS-LEAP-REM-4.                    
071000     DIVIDE WS-CALC-YYYY BY 100 GIVING WS-LEAP-Q-100                      
071100                                REMAINDER WS-LEAP-REM-100.                
071200     DIVIDE WS-CALC-YYYY BY 400 GIVING WS-LEAP-Q-400                      
071300                                REMAINDER WS-LEAP-REM-400.                
071400     MOVE "N" TO WS-LEAP-YEAR-SW.                                         
071500*    DIVISIBLE BY 4 AND NOT BY 100, OR DIVISIBLE BY 400 --                
071600*    THE ONE EXCEPTION TO THE 100-YEAR EXCLUSION.                         
071700     IF WS-LEAP-REM-4 = 0                                                 
071800         IF WS-LEAP-REM-100 NOT = 0                                       
071900             MOVE "Y" TO WS-LEAP-YEAR-SW                                  
072000         ELSE                                                             
072100             IF WS-LEAP-REM-400 = 0                                       
072200                 MOVE "Y" TO WS-LEAP-YEAR-SW.                             
072300 1070-EXIT.                                                               
072400     EXIT.                                                                
072500*----------------------------------------------------------*              
072600*   1080-ADD-ONE-DAY.                                                     
072700*   ADVANCES THE WORKING YYYY/MM/DD FIELDS BY ONE                         
072800*   CALENDAR DAY, ROLLING OVER MONTH AND YEAR ENDS.                       
072900*   USED TO WALK FORWARD FROM JANUARY 4TH TO THE                          
073000*   MONDAY THAT OPENS WEEK ONE.                                           
073100*   INPUT:  WS-CALC-YYYY/MM/DD, WS-DIM-TABLE.                             
073200*   OUTPUT: WS-CALC-YYYY/MM/DD (ADVANCED).                                
073300*----------------------------------------------------------*              
073400 1080-ADD-ONE-DAY.                                                        
073500     PERFORM 1070-CHECK-LEAP-YEAR THRU 1070-EXIT.                         
073600     MOVE WS-DIM (WS-CALC-MM) TO WS-DAYS-IN-CURR-MONTH.                   
073700     IF WS-CALC-MM = 2 AND WS-LEAP-YEAR                                   
073800         MOVE 29 TO WS-DAYS-IN-CURR-MONTH.                                
073900     ADD 1 TO WS-CALC-DD.                                                 
074000     IF WS-CALC-DD > WS-DAYS-IN-CURR-MONTH                                
074100         MOVE 1 TO WS-CALC-DD                                             
074200         ADD 1 TO WS-CALC-MM                                              
074300         IF WS-CALC-MM > 12                                               
074400             MOVE 1 TO WS-CALC-MM                                         
074500             ADD 1 TO WS-CALC-YYYY.                                       
074600 1080-EXIT.                                                               
074700     EXIT.                                                                
074800*----------------------------------------------------------*              
074900*   1085-SUBTRACT-ONE-DAY.                                                
075000*   BACKS THE WORKING YYYY/MM/DD FIELDS UP BY ONE                         
075100*   CALENDAR DAY, BORROWING FROM THE PRIOR MONTH/                         
075200*   YEAR AS NEEDED.  THE MIRROR OF 1080 ABOVE, USED                       
075300*   WHEN JANUARY 4TH FALLS BEFORE THE ISO MONDAY.                         
075400*   INPUT:  WS-CALC-YYYY/MM/DD, WS-DIM-TABLE.                             
075500*   OUTPUT: WS-CALC-YYYY/MM/DD (BACKED UP).                               
075600*----------------------------------------------------------*              
075700 1085-SUBTRACT-ONE-DAY.                                                   
075800     IF WS-CALC-DD > 1                                                    
075900         SUBTRACT 1 FROM WS-CALC-DD                                       
076000         GO TO 1085-EXIT.                                                 
076100     SUBTRACT 1 FROM WS-CALC-MM.                                          
076200     IF WS-CALC-MM < 1                                                    
076300         MOVE 12 TO WS-CALC-MM                                            
076400         SUBTRACT 1 FROM WS-CALC-YYYY.                                    
076500     PERFORM 1070-CHECK-LEAP-YEAR THRU 1070-EXIT.                         
076600     MOVE WS-DIM (WS-CALC-MM) TO WS-DAYS-IN-CURR-MONTH.                   
076700     IF WS-CALC-MM = 2 AND WS-LEAP-YEAR                                   
076800         MOVE 29 TO WS-DAYS-IN-CURR-MONTH.                                
076900     MOVE WS-DAYS-IN-CURR-MONTH TO WS-CALC-DD.                            
077000 1085-EXIT.                                                               
077100     EXIT.                                                                
077200*----------------------------------------------------------*              
077300*   1090-BUILD-START-STAMP.                                               
077400*   FORMATS THE RESOLVED MONDAY AS A YYYY-MM-DD                           
077500*   T00:00:00 TIMESTAMP -- THE WEEK WINDOW'S LOWER                        
077600*   BOUND USED TO FILTER INPUT RECORDS.                                   
077700*   INPUT:  WS-CALC-YYYY/MM/DD.                                           
077800*   OUTPUT: WS-WEEK-START-STAMP.                                          
077900*----------------------------------------------------------*              
078000 1090-BUILD-START-STAMP.                                                  
078100     MOVE WS-CALC-YYYY TO WS-BS-YYYY.                                     
078200     MOVE WS-CALC-MM   TO WS-BS-MM.                                       
078300     MOVE WS-CALC-DD   TO WS-BS-DD.                                       
078400     MOVE 0 TO WS-BS-HH.                                                  
078500     MOVE 0 TO WS-BS-MIN.                                                 
078600     MOVE 0 TO WS-BS-SS.                                                  
078700     MOVE WS-BUILD-STAMP-FLAT TO WS-WEEK-START-STAMP.                     
078800 1090-EXIT.                                                               
078900     EXIT.                                                                
079000*----------------------------------------------------------*              
079100*   1095-BUILD-END-STAMP.                                                 
079200*   ADDS SIX DAYS TO THE WEEK-START DATE AND FORMATS                      
079300*   THE RESULT AS A YYYY-MM-DDT23:59:59 TIMESTAMP --                      
079400*   THE WEEK WINDOW'S UPPER BOUND.                                        
079500*   INPUT:  WS-WEEK-START-STAMP.                                          
079600*   OUTPUT: WS-WEEK-END-STAMP.                                            
079700*----------------------------------------------------------*              
079800 1095-BUILD-END-STAMP.                                                    
079900     MOVE WS-CALC-YYYY TO WS-BS-YYYY.                                     
080000     MOVE WS-CALC-MM   TO WS-BS-MM.                                       
080100     MOVE WS-CALC-DD   TO WS-BS-DD.                                       
080200     MOVE 23 TO WS-BS-HH.                                                 
080300     MOVE 59 TO WS-BS-MIN.                                                
080400     MOVE 59 TO WS-BS-SS.                                                 
080500     MOVE WS-BUILD-STAMP-FLAT TO WS-WEEK-END-STAMP.                       
080600 1095-EXIT.                                                               
080700     EXIT.                                                                
080800*----------------------------------------------------------*              
080900*   2000-EXTRACT-FEATURES -- FEATURE-EXTRACTOR.                           
081000*   PASS ONE READS THE REQUEST LOG, PASS TWO READS THE RAW                
081100*   EVENT FILE.  BOTH PASSES DISCARD ANY RECORD WHOSE                     
081200*   TIMESTAMP FALLS OUTSIDE THE RESOLVED WEEK WINDOW.                     
081300*   INPUT:  RLOGFILE, REVTFILE, PWTOTFILE, WEEK WINDOW.                   
081400*   OUTPUT: WS-REQUEST-COUNTERS, WS-EVENT-COUNTERS, ALL                   
081500*           FEATURE-EXTRACTOR TABLES AND PERCENTILE AREAS.                
081600*----------------------------------------------------------*              
081700 2000-EXTRACT-FEATURES.                                                   
081800     PERFORM 2100-OPEN-INPUT-FILES THRU 2100-EXIT.                        
081900     PERFORM 2110-READ-RLOG-RECORD THRU 2110-EXIT.                        
082000     PERFORM 2120-PROCESS-RLOG-RECORD THRU 2120-EXIT                      
082100         UNTIL WS-RLOG-EOF.                                               
082200     PERFORM 2200-SORT-LATENCY-SAMPLES THRU 2200-EXIT.                    
082300     PERFORM 2210-COMPUTE-LATENCY-PCTS THRU 2210-EXIT.                    
082400     PERFORM 2300-READ-REVT-RECORD THRU 2300-EXIT.                        
082500     PERFORM 2310-PROCESS-REVT-RECORD THRU 2310-EXIT                      
082600         UNTIL WS-REVT-EOF.                                               
082700     PERFORM 2400-SORT-PAYLOAD-SAMPLES THRU 2400-EXIT.                    
082800     PERFORM 2410-COMPUTE-PAYLOAD-PCTS THRU 2410-EXIT.                    
082900     PERFORM 2600-SORT-ENDPOINT-TABLE THRU 2600-EXIT.                     
083000     PERFORM 2610-SORT-DATE-TABLE THRU 2610-EXIT.                         
083100     PERFORM 2900-CLOSE-INPUT-FILES THRU 2900-EXIT.                       
083200 2099-EXTRACT-FEATURES-EX.                                                
083300     EXIT.                                                                
083400*----------------------------------------------------------*              
083500*   2100-OPEN-INPUT-FILES.                                                
083600*   OPENS THE REQUEST LOG AND RAW EVENT FILES.                            
083700*   ABENDS THE RUN IF EITHER IS MISSING.  OPENS THE                       
083800*   PRIOR-WEEK-TOTALS FILE ONLY IF PRESENT -- WEEK                        
083900*   ONE OF A NEW YEAR HAS NO PRIOR TOTALS.                                
084000*   INPUT:  NONE.                                                         
084100*   OUTPUT: RLOGFILE, REVTFILE, PWTOTFILE OPEN.                           
084200*----------------------------------------------------------*              
084300 2100-OPEN-INPUT-FILES.                                                   
084400     OPEN INPUT RLOGFILE.                                                 
084500     IF NOT WS-RLOG-OK                                                    
084600         GO TO Y900-ABEND-MISSING-FILE.                                   
084700     OPEN INPUT REVTFILE.                                                 
084800     IF NOT WS-REVT-OK                                                    
084900         GO TO Y900-ABEND-MISSING-FILE.                                   
085000*                                                                         
085100*    PRIOR WEEK TOTALS IS OPTIONAL -- ITS ABSENCE ONLY MEANS              
085200*    THE VOLUME-CHANGE CHECK IN THE SCORER IS SKIPPED.                    
085300*                                                                         
085400     OPEN INPUT PWTOTFILE.                                                
085500     IF WS-PWTOT-OK                                                       
085600         MOVE "Y" TO WS-PWTOT-OPENED-SW                                   
085700         MOVE "Y" TO WS-PWTOT-PRESENT-SW                                  
085800         PERFORM 2150-READ-PWTOT-RECORD THRU 2150-EXIT                    
085900     ELSE                                                                 
086000         MOVE "N" TO WS-PWTOT-OPENED-SW                                   
086100         MOVE "N" TO WS-PWTOT-PRESENT-SW.                                 
086200 2100-EXIT.                                                               
086300     EXIT.                                                                
086400*----------------------------------------------------------*              
086500*   2150-READ-PWTOT-RECORD.                                               
086600*   READS THE ONE-RECORD PRIOR-WEEK-TOTALS FILE, IF                       
086700*   IT WAS OPENED, AND SAVES PW-TOTAL-EVENTS FOR THE                      
086800*   VOLUME-CHANGE COMPARISON IN THE SCORER.                               
086900*   INPUT:  PWTOTFILE.                                                    
087000*   OUTPUT: WS-PRIOR-TOTAL-EVENTS, WS-PWTOT-PRESENT-SW.                   
087100*----------------------------------------------------------*              
087200 2150-READ-PWTOT-RECORD.                                                  
087300     READ PWTOTFILE                                                       
087400         AT END MOVE "N" TO WS-PWTOT-PRESENT-SW.                          
087500     IF WS-PWTOT-PRESENT                                                  
087600         MOVE PW-TOTAL-EVENTS TO WS-PRIOR-TOTAL-EVENTS.                   
087700 2150-EXIT.                                                               
087800     EXIT.                                                                
087900*----------------------------------------------------------*              
088000*   2110-READ-RLOG-RECORD.                                                
088100*   READS THE NEXT REQUEST LOG RECORD AND SETS THE                        
088200*   RLOG END-OF-FILE SWITCH.                                              
088300*   INPUT:  RLOGFILE.                                                     
088400*   OUTPUT: RL-REQUEST-LOG-REC, WS-RLOG-EOF-SW.                           
088500*----------------------------------------------------------*              
088600 2110-READ-RLOG-RECORD.                                                   
088700     READ RLOGFILE                                                        
088800         AT END MOVE "Y" TO WS-RLOG-EOF-SW.                               
088900 2110-EXIT.                                                               
089000     EXIT.                                                                
089100*----------------------------------------------------------*              
089200*   2120-PROCESS-RLOG-RECORD.                                             
089300*   DISCARDS ANY REQUEST LOG RECORD WHOSE TIMESTAMP                       
089400*   FALLS OUTSIDE THE RESOLVED WEEK WINDOW, THEN                          
089500*   PERFORMS THE ACCUMULATION PARAGRAPH BELOW.                            
089600*   INPUT:  RL-REQUEST-LOG-REC, WS-WEEK-START/END-STAMP.                  
089700*   OUTPUT: WS-REQUEST-COUNTERS (VIA 2130).                               
089800*----------------------------------------------------------*              
089900 2120-PROCESS-RLOG-RECORD.                                                
090000     IF RL-TS-UTC NOT < WS-WEEK-START-STAMP                               
090100        AND RL-TS-UTC NOT > WS-WEEK-END-STAMP                             
090200         PERFORM 2130-ACCUMULATE-RLOG THRU 2130-EXIT.                     
090300     PERFORM 2110-READ-RLOG-RECORD THRU 2110-EXIT.                        
090400 2120-EXIT.                                                               
090500     EXIT.                                                                
090600*----------------------------------------------------------*              
090700*   2130-ACCUMULATE-RLOG.                                                 
090800*   ADDS ONE REQUEST TO THE TOTAL/SUCCESS/FAIL/                           
090900*   RETRIED COUNTERS BY RL-STATUS, FILES THE ERROR                        
091000*   CLASS AND ENDPOINT TABLES, AND SAVES THE LATENCY                      
091100*   SAMPLE WHEN RL-HAS-ELAPSED IS PRESENT.                                
091200*   INPUT:  RL-REQUEST-LOG-REC.                                           
091300*   OUTPUT: WS-REQUEST-COUNTERS, WS-ENDPOINT-TABLE,                       
091400*           WS-ERROR-DIST-TABLE, WS-LATENCY-SAMPLE-TABLE.                 
091500*----------------------------------------------------------*              
091600 2130-ACCUMULATE-RLOG.                                                    
091700     ADD 1 TO WS-TOTAL-REQUESTS.                                          
091800     MOVE RL-ENDPOINT TO WS-LOOKUP-ENDPOINT.                              
091900     PERFORM 2140-FIND-OR-ADD-ENDPOINT THRU 2140-EXIT.                    
092000     IF RL-ATTEMPT > 1                                                    
092100         ADD 1 TO WS-RETRIED-REQUESTS.                                    
092200*    A REQUEST COUNTS AS SUCCESSFUL ONLY WHEN THE COLLECTOR               
092300*    LOGGED NO ERROR TYPE AND THE HTTP STATUS IS 2XX; ANY                 
092400*    OTHER COMBINATION -- ERROR TYPE SET, OR A NON-2XX                    
092500*    STATUS WITH NO ERROR TYPE -- COUNTS AS FAILED.                       
092600     IF RL-ERROR-TYPE = SPACES                                            
092700        AND RL-STATUS NOT < 200 AND RL-STATUS NOT > 299                   
092800         ADD 1 TO WS-SUCCESSFUL-REQUESTS                                  
092900     ELSE                                                                 
093000         ADD 1 TO WS-FAILED-REQUESTS.                                     
093100     IF RL-ERROR-TYPE NOT = SPACES                                        
093200         MOVE RL-ERROR-TYPE TO WS-LOOKUP-ERR-CLASS                        
093300         PERFORM 2145-FIND-OR-ADD-ERROR-CLASS                             
093400             THRU 2145-EXIT.                                              
093500*    LATENCY SAMPLES ARE CAPPED AT 3000 -- THE TABLE'S OCCURS             
093600*    LIMIT -- SINCE THE PERCENTILE FORMULA ONLY NEEDS A                   
093700*    REPRESENTATIVE SORTED SAMPLE, NOT EVERY REQUEST OF A                 
093800*    HEAVY WEEK.                                                          
093900     IF RL-ELAPSED-PRESENT                                                
094000         IF WS-LATENCY-COUNT < 3000                                       
094100             ADD 1 TO WS-LATENCY-COUNT                                    
094200             MOVE RL-ELAPSED-MS                                           
094300                 TO WS-LATENCY-SAMPLE (WS-LATENCY-COUNT).                 
094400 2130-EXIT.                                                               
094500     EXIT.                                                                
094600*----------------------------------------------------------*              
094700*   2140-FIND-OR-ADD-ENDPOINT.                                            
094800*   LOOKS UP RL-ENDPOINT IN THE ENDPOINT TABLE VIA                        
094900*   2141 BELOW; ADDS A NEW ENTRY AT THE NEXT FREE                         
095000*   SUBSCRIPT WHEN NOT FOUND.                                             
095100*   INPUT:  RL-ENDPOINT.                                                  
095200*   OUTPUT: WS-ENDPOINT-TABLE, WS-SUB-1.                                  
095300*----------------------------------------------------------*              
095400 2140-FIND-OR-ADD-ENDPOINT.                                               
095500     MOVE "N" TO WS-FOUND-SW.                                             
095600     PERFORM 2141-SCAN-ENDPOINT THRU 2141-EXIT                            
095700         VARYING WS-SUB-1 FROM 1 BY 1                                     
095800         UNTIL WS-SUB-1 > WS-ENDPT-COUNT OR WS-ENTRY-FOUND.               
095900     IF NOT WS-ENTRY-FOUND                                                
096000         IF WS-ENDPT-COUNT < 60                                           
096100             ADD 1 TO WS-ENDPT-COUNT                                      
096200             MOVE WS-LOOKUP-ENDPOINT                                      
096300                 TO WS-ENDPT-NAME (WS-ENDPT-COUNT)                        
096400             MOVE 0 TO WS-ENDPT-EVENT-COUNT (WS-ENDPT-COUNT)              
096500             MOVE WS-ENDPT-COUNT TO WS-ENDPT-NDX-OUT.                     
096600 2140-EXIT.                                                               
096700     EXIT.                                                                
096800*----------------------------------------------------------*              
096900*   2141-SCAN-ENDPOINT.                                                   
097000*   LINEAR SCAN OF THE ENDPOINT TABLE FOR A MATCHING                      
097100*   NAME.  SETS WS-SUB-1 TO THE MATCHING SUBSCRIPT OR                     
097200*   ZERO WHEN NOT FOUND.                                                  
097300*   INPUT:  RL-ENDPOINT, WS-ENDPOINT-TABLE.                               
097400*   OUTPUT: WS-SUB-1.                                                     
097500*----------------------------------------------------------*              
097600 2141-SCAN-ENDPOINT.                                                      
097700     IF WS-ENDPT-NAME (WS-SUB-1) = WS-LOOKUP-ENDPOINT                     
097800         MOVE "Y" TO WS-FOUND-SW                                          
097900         MOVE WS-SUB-1 TO WS-ENDPT-NDX-OUT.                               
098000 2141-EXIT.                                                               
098100     EXIT.                                                                
098200*----------------------------------------------------------*              
098300*   2145-FIND-OR-ADD-ERROR-CLASS.                                         
098400*   LOOKS UP RL-ERROR-TYPE IN THE ERROR CLASS                             
098500*   DISTRIBUTION TABLE VIA 2146 BELOW; ADDS A NEW                         
098600*   CLASS ENTRY WHEN NOT FOUND.                                           
098700*   INPUT:  RL-ERROR-TYPE.                                                
098800*   OUTPUT: WS-ERROR-DIST-TABLE, WS-SUB-1.                                
098900*----------------------------------------------------------*              
099000 2145-FIND-OR-ADD-ERROR-CLASS.                                            
099100     MOVE "N" TO WS-FOUND-SW.                                             
099200     PERFORM 2146-SCAN-ERROR-CLASS THRU 2146-EXIT                         
099300         VARYING WS-SUB-1 FROM 1 BY 1                                     
099400         UNTIL WS-SUB-1 > WS-ERR-CLASS-COUNT                              
099500             OR WS-ENTRY-FOUND.                                           
099600     IF WS-ENTRY-FOUND                                                    
099700         ADD 1 TO WS-ERR-COUNT (WS-ERRCL-NDX-OUT)                         
099800     ELSE                                                                 
099900         IF WS-ERR-CLASS-COUNT < 20                                       
100000             ADD 1 TO WS-ERR-CLASS-COUNT                                  
100100             MOVE WS-LOOKUP-ERR-CLASS                                     
100200                 TO WS-ERR-CLASS (WS-ERR-CLASS-COUNT)                     
100300             MOVE 1 TO WS-ERR-COUNT (WS-ERR-CLASS-COUNT).                 
100400 2145-EXIT.                                                               
100500     EXIT.                                                                
100600*----------------------------------------------------------*              
100700*   2146-SCAN-ERROR-CLASS.                                                
100800*   LINEAR SCAN OF THE ERROR CLASS TABLE FOR A                            
100900*   MATCHING CLASS NAME.                                                  
101000*   INPUT:  RL-ERROR-TYPE, WS-ERROR-DIST-TABLE.                           
101100*   OUTPUT: WS-SUB-1.                                                     
101200*----------------------------------------------------------*              
101300 2146-SCAN-ERROR-CLASS.                                                   
101400     IF WS-ERR-CLASS (WS-SUB-1) = WS-LOOKUP-ERR-CLASS                     
101500         MOVE "Y" TO WS-FOUND-SW                                          
101600         MOVE WS-SUB-1 TO WS-ERRCL-NDX-OUT.                               
101700 2146-EXIT.                                                               
101800     EXIT.                                                                
101900*                                                                         
102000*    2147/2148 -- DISTINCT URL TABLE, USED ONLY TO COUNT                  
102100*    UNIQUE URLS SEEN DURING THE RAW EVENT PASS.                          
102200*----------------------------------------------------------*              
102300*   2147-FIND-OR-ADD-URL.                                                 
102400*   LOOKS UP RE-URL IN THE DISTINCT-URL TABLE VIA                         
102500*   2148 BELOW; ADDS A NEW ENTRY WHEN NOT FOUND.                          
102600*   TABLE SIZE DRIVES WS-DISTINCT-URL-COUNT.                              
102700*   INPUT:  RE-URL.                                                       
102800*   OUTPUT: WS-URL-TABLE, WS-DISTINCT-URL-COUNT.                          
102900*----------------------------------------------------------*              
103000 2147-FIND-OR-ADD-URL.                                                    
103100     MOVE "N" TO WS-FOUND-SW.                                             
103200     PERFORM 2148-SCAN-URL THRU 2148-EXIT                                 
103300         VARYING WS-SUB-1 FROM 1 BY 1                                     
103400         UNTIL WS-SUB-1 > WS-DISTINCT-URL-COUNT                           
103500               OR WS-ENTRY-FOUND.                                         
103600     IF NOT WS-ENTRY-FOUND                                                
103700         IF WS-DISTINCT-URL-COUNT < 3000                                  
103800             ADD 1 TO WS-DISTINCT-URL-COUNT                               
103900             MOVE WS-LOOKUP-URL                                           
104000                 TO WS-URL-ENTRY (WS-DISTINCT-URL-COUNT).                 
104100 2147-EXIT.                                                               
104200     EXIT.                                                                
104300*----------------------------------------------------------*              
104400*   2148-SCAN-URL.                                                        
104500*   LINEAR SCAN OF THE DISTINCT-URL TABLE FOR A                           
104600*   MATCHING URL STRING.                                                  
104700*   INPUT:  RE-URL, WS-URL-TABLE.                                         
104800*   OUTPUT: WS-SUB-1.                                                     
104900*----------------------------------------------------------*              
105000 2148-SCAN-URL.                                                           
105100     IF WS-URL-ENTRY (WS-SUB-1) = WS-LOOKUP-URL                           
105200         MOVE "Y" TO WS-FOUND-SW.                                         
105300 2148-EXIT.                                                               
105400     EXIT.                                                                
105500*----------------------------------------------------------*              
105600*   2300-READ-REVT-RECORD.                                                
105700*   READS THE NEXT RAW EVENT RECORD AND SETS THE                          
105800*   REVT END-OF-FILE SWITCH.                                              
105900*   INPUT:  REVTFILE.                                                     
106000*   OUTPUT: RE-RAW-EVENT-REC, WS-REVT-EOF-SW.                             
106100*----------------------------------------------------------*              
106200 2300-READ-REVT-RECORD.                                                   
106300     READ REVTFILE                                                        
106400         AT END MOVE "Y" TO WS-REVT-EOF-SW.                               
106500 2300-EXIT.                                                               
106600     EXIT.                                                                
106700*----------------------------------------------------------*              
106800*   2310-PROCESS-REVT-RECORD.                                             
106900*   DISCARDS ANY RAW EVENT RECORD WHOSE TIMESTAMP                         
107000*   FALLS OUTSIDE THE RESOLVED WEEK WINDOW, THEN                          
107100*   PERFORMS THE ACCUMULATION PARAGRAPH BELOW.                            
107200*   INPUT:  RE-RAW-EVENT-REC, WS-WEEK-START/END-STAMP.                    
107300*   OUTPUT: WS-EVENT-COUNTERS (VIA 2320).                                 
107400*----------------------------------------------------------*              
107500 2310-PROCESS-REVT-RECORD.                                                
107600     IF RE-TS-UTC NOT < WS-WEEK-START-STAMP                               
107700        AND RE-TS-UTC NOT > WS-WEEK-END-STAMP                             
107800         PERFORM 2320-ACCUMULATE-REVT THRU 2320-EXIT.                     
107900     PERFORM 2300-READ-REVT-RECORD THRU 2300-EXIT.                        
108000 2310-EXIT.                                                               
108100     EXIT.                                                                
108200*----------------------------------------------------------*              
108300*   2320-ACCUMULATE-REVT.                                                 
108400*   ADDS ONE EVENT TO THE TOTAL-EVENTS COUNTER, FILES                     
108500*   THE PER-DATE TABLE AND THE DISTINCT-URL TABLE,                        
108600*   AND SAVES THE PAYLOAD SAMPLE WHEN RE-PAYLOAD-LEN                      
108700*   IS PRESENT.                                                           
108800*   INPUT:  RE-RAW-EVENT-REC.                                             
108900*   OUTPUT: WS-EVENT-COUNTERS, WS-DATE-TABLE, WS-URL-TABLE,               
109000*           WS-PAYLOAD-SAMPLE-TABLE.                                      
109100*----------------------------------------------------------*              
109200 2320-ACCUMULATE-REVT.                                                    
109300     ADD 1 TO WS-TOTAL-EVENTS.                                            
109400     MOVE RE-ENDPOINT TO WS-LOOKUP-ENDPOINT.                              
109500     PERFORM 2140-FIND-OR-ADD-ENDPOINT THRU 2140-EXIT.                    
109600     ADD 1 TO WS-ENDPT-EVENT-COUNT (WS-ENDPT-NDX-OUT).                    
109700     MOVE RE-TS-DATE-PART TO WS-LOOKUP-DATE-KEY.                          
109800     PERFORM 2330-FIND-OR-ADD-DATE THRU 2330-EXIT.                        
109900     ADD 1 TO WS-DATE-EVENT-COUNT (WS-DATE-NDX-OUT).                      
110000     MOVE RE-URL TO WS-LOOKUP-URL.                                        
110100     PERFORM 2147-FIND-OR-ADD-URL THRU 2147-EXIT.                         
110200*    SAME 3000-ENTRY SAMPLE CAP AS THE LATENCY TABLE IN 2130              
110300*    ABOVE -- KEEPS THE BUBBLE SORT AND PERCENTILE FORMULA                
110400*    BOUNDED ON A WEEK WITH A VERY HIGH EVENT VOLUME.                     
110500     IF WS-PAYLOAD-COUNT < 3000                                           
110600         ADD 1 TO WS-PAYLOAD-COUNT                                        
110700         MOVE RE-PAYLOAD-LEN                                              
110800             TO WS-PAYLOAD-SAMPLE (WS-PAYLOAD-COUNT).                     
110900 2320-EXIT.                                                               
111000     EXIT.                                                                
111100*----------------------------------------------------------*              
111200*   2330-FIND-OR-ADD-DATE.                                                
111300*   LOOKS UP THE EVENT'S CALENDAR DATE IN THE PER-                        
111400*   DATE TABLE VIA 2331 BELOW; ADDS A NEW DATE ENTRY                      
111500*   WHEN NOT FOUND.                                                       
111600*   INPUT:  RE-TS-UTC (DATE PORTION).                                     
111700*   OUTPUT: WS-DATE-TABLE, WS-SUB-1.                                      
111800*----------------------------------------------------------*              
111900 2330-FIND-OR-ADD-DATE.                                                   
112000     MOVE "N" TO WS-FOUND-SW.                                             
112100     PERFORM 2331-SCAN-DATE THRU 2331-EXIT                                
112200         VARYING WS-SUB-1 FROM 1 BY 1                                     
112300         UNTIL WS-SUB-1 > WS-DATE-COUNT OR WS-ENTRY-FOUND.                
112400     IF NOT WS-ENTRY-FOUND                                                
112500         IF WS-DATE-COUNT < 31                                            
112600             ADD 1 TO WS-DATE-COUNT                                       
112700             MOVE WS-LOOKUP-DATE-KEY                                      
112800                 TO WS-DATE-KEY (WS-DATE-COUNT)                           
112900             MOVE 0 TO WS-DATE-EVENT-COUNT (WS-DATE-COUNT)                
113000             MOVE WS-DATE-COUNT TO WS-DATE-NDX-OUT.                       
113100 2330-EXIT.                                                               
113200     EXIT.                                                                
113300*----------------------------------------------------------*              
113400*   2331-SCAN-DATE.                                                       
113500*   LINEAR SCAN OF THE PER-DATE TABLE FOR A MATCHING                      
113600*   DATE KEY.                                                             
113700*   INPUT:  WS-WORK-DATE-KEY, WS-DATE-TABLE.                              
113800*   OUTPUT: WS-SUB-1.                                                     
113900*----------------------------------------------------------*              
114000 2331-SCAN-DATE.                                                          
114100     IF WS-DATE-KEY (WS-SUB-1) = WS-LOOKUP-DATE-KEY                       
114200         MOVE "Y" TO WS-FOUND-SW                                          
114300         MOVE WS-SUB-1 TO WS-DATE-NDX-OUT.                                
114400 2331-EXIT.                                                               
114500     EXIT.                                                                
114600*----------------------------------------------------------*              
114700*   IN-MEMORY BUBBLE SORTS -- NO SORT VERB IS USED SINCE                  
114800*   THESE ARE SMALL WORKING-STORAGE TABLES, NOT FILES.                    
114900*----------------------------------------------------------*              
115000*----------------------------------------------------------*              
115100*   2200-SORT-LATENCY-SAMPLES.                                            
115200*   BUBBLE-SORTS THE LATENCY SAMPLE TABLE INTO                            
115300*   ASCENDING ORDER SO THE PERCENTILE FORMULA IN                          
115400*   2500 CAN INTERPOLATE ACROSS SORTED SAMPLES.                           
115500*   INPUT:  WS-LATENCY-SAMPLE-TABLE.                                      
115600*   OUTPUT: WS-LATENCY-SAMPLE-TABLE (SORTED).                             
115700*----------------------------------------------------------*              
115800 2200-SORT-LATENCY-SAMPLES.                                               
115900     IF WS-LATENCY-COUNT < 2                                              
116000         GO TO 2200-EXIT.                                                 
116100     MOVE "Y" TO WS-SWAP-FLAG.                                            
116200     PERFORM 2205-LATENCY-BUBBLE-PASS THRU 2205-EXIT                      
116300         UNTIL WS-SWAP-FLAG = "N".                                        
116400 2200-EXIT.                                                               
116500     EXIT.                                                                
116600*----------------------------------------------------------*              
116700*   2205-LATENCY-BUBBLE-PASS.                                             
116800*   ONE PASS OF THE LATENCY BUBBLE SORT -- COMPARES                       
116900*   EACH ADJACENT PAIR VIA 2206 AND SWAPS OUT OF                          
117000*   ORDER PAIRS, RESETTING THE SWAP FLAG.                                 
117100*   INPUT:  WS-LATENCY-SAMPLE-TABLE.                                      
117200*   OUTPUT: WS-LATENCY-SAMPLE-TABLE, WS-SWAP-FLAG.                        
117300*----------------------------------------------------------*              
117400 2205-LATENCY-BUBBLE-PASS.                                                
117500     MOVE "N" TO WS-SWAP-FLAG.                                            
117600     COMPUTE WS-SUB-3 = WS-LATENCY-COUNT - 1.                             
117700     PERFORM 2206-LATENCY-COMPARE THRU 2206-EXIT                          
117800         VARYING WS-SUB-1 FROM 1 BY 1                                     
117900         UNTIL WS-SUB-1 > WS-SUB-3.                                       
118000 2205-EXIT.                                                               
118100     EXIT.                                                                
118200*----------------------------------------------------------*              
118300*   2206-LATENCY-COMPARE.                                                 
118400*   COMPARES TWO ADJACENT LATENCY SAMPLES AND SWAPS                       
118500*   THEM THROUGH WS-SWAP-TEMP WHEN THE FIRST EXCEEDS                      
118600*   THE SECOND.                                                           
118700*   INPUT:  WS-LATENCY-SAMPLE (WS-SUB-1, WS-SUB-2).                       
118800*   OUTPUT: WS-LATENCY-SAMPLE-TABLE, WS-SWAP-FLAG.                        
118900*----------------------------------------------------------*              
119000 2206-LATENCY-COMPARE.                                                    
119100     COMPUTE WS-SUB-2 = WS-SUB-1 + 1.                                     
119200     IF WS-LATENCY-SAMPLE (WS-SUB-1) >                                    
119300                 WS-LATENCY-SAMPLE (WS-SUB-2)                             
119400         MOVE WS-LATENCY-SAMPLE (WS-SUB-1) TO WS-SWAP-TEMP                
119500         MOVE WS-LATENCY-SAMPLE (WS-SUB-2)                                
119600             TO WS-LATENCY-SAMPLE (WS-SUB-1)                              
119700         MOVE WS-SWAP-TEMP TO WS-LATENCY-SAMPLE (WS-SUB-2)                
119800         MOVE "Y" TO WS-SWAP-FLAG.                                        
119900 2206-EXIT.                                                               
120000     EXIT.                                                                
120100*----------------------------------------------------------*              
120200*   2400-SORT-PAYLOAD-SAMPLES.                                            
120300*   BUBBLE-SORTS THE PAYLOAD SAMPLE TABLE INTO                            
120400*   ASCENDING ORDER; MIRRORS 2200 ABOVE FOR THE                           
120500*   PAYLOAD-SIZE PERCENTILE FIGURES.                                      
120600*   INPUT:  WS-PAYLOAD-SAMPLE-TABLE.                                      
120700*   OUTPUT: WS-PAYLOAD-SAMPLE-TABLE (SORTED).                             
120800*----------------------------------------------------------*              
120900 2400-SORT-PAYLOAD-SAMPLES.                                               
121000     IF WS-PAYLOAD-COUNT < 2                                              
121100         GO TO 2400-EXIT.                                                 
121200     MOVE "Y" TO WS-SWAP-FLAG.                                            
121300     PERFORM 2405-PAYLOAD-BUBBLE-PASS THRU 2405-EXIT                      
121400         UNTIL WS-SWAP-FLAG = "N".                                        
121500 2400-EXIT.                                                               
121600     EXIT.                                                                
121700*----------------------------------------------------------*              
121800*   2405-PAYLOAD-BUBBLE-PASS.                                             
121900*   ONE PASS OF THE PAYLOAD BUBBLE SORT -- COMPARES                       
122000*   EACH ADJACENT PAIR VIA 2406 AND SWAPS OUT OF                          
122100*   ORDER PAIRS, RESETTING THE SWAP FLAG.                                 
122200*   INPUT:  WS-PAYLOAD-SAMPLE-TABLE.                                      
122300*   OUTPUT: WS-PAYLOAD-SAMPLE-TABLE, WS-SWAP-FLAG.                        
122400*----------------------------------------------------------*              
122500 2405-PAYLOAD-BUBBLE-PASS.                                                
122600     MOVE "N" TO WS-SWAP-FLAG.                                            
122700     COMPUTE WS-SUB-3 = WS-PAYLOAD-COUNT - 1.                             
122800     PERFORM 2406-PAYLOAD-COMPARE THRU 2406-EXIT                          
122900         VARYING WS-SUB-1 FROM 1 BY 1                                     
123000         UNTIL WS-SUB-1 > WS-SUB-3.                                       
123100 2405-EXIT.                                                               
123200     EXIT.                                                                
123300*----------------------------------------------------------*              
123400*   2406-PAYLOAD-COMPARE.                                                 
123500*   COMPARES TWO ADJACENT PAYLOAD SAMPLES AND SWAPS                       
123600*   THEM THROUGH WS-SWAP-TEMP WHEN THE FIRST EXCEEDS                      
123700*   THE SECOND.                                                           
123800*   INPUT:  WS-PAYLOAD-SAMPLE (WS-SUB-1, WS-SUB-2).                       
123900*   OUTPUT: WS-PAYLOAD-SAMPLE-TABLE, WS-SWAP-FLAG.                        
124000*----------------------------------------------------------*              
124100 2406-PAYLOAD-COMPARE.                                                    
124200     COMPUTE WS-SUB-2 = WS-SUB-1 + 1.                                     
124300     IF WS-PAYLOAD-SAMPLE (WS-SUB-1) >                                    
124400                 WS-PAYLOAD-SAMPLE (WS-SUB-2)                             
124500         MOVE WS-PAYLOAD-SAMPLE (WS-SUB-1) TO WS-SWAP-TEMP                
124600         MOVE WS-PAYLOAD-SAMPLE (WS-SUB-2)                                
124700             TO WS-PAYLOAD-SAMPLE (WS-SUB-1)                              
124800         MOVE WS-SWAP-TEMP TO WS-PAYLOAD-SAMPLE (WS-SUB-2)                
124900         MOVE "Y" TO WS-SWAP-FLAG.                                        
125000 2406-EXIT.                                                               
125100     EXIT.                                                                
125200*----------------------------------------------------------*              
125300*   2600-SORT-ENDPOINT-TABLE.                                             
125400*   BUBBLE-SORTS THE ENDPOINT TABLE INTO ASCENDING                        
125500*   NAME ORDER SO 4310 PRINTS ENDPOINTS ALPHA-                            
125600*   BETICALLY.                                                            
125700*   INPUT:  WS-ENDPOINT-TABLE.                                            
125800*   OUTPUT: WS-ENDPOINT-TABLE (SORTED BY NAME).                           
125900*----------------------------------------------------------*              
126000 2600-SORT-ENDPOINT-TABLE.                                                
126100     IF WS-ENDPT-COUNT < 2                                                
126200         GO TO 2600-EXIT.                                                 
126300     MOVE "Y" TO WS-SWAP-FLAG.                                            
126400     PERFORM 2605-ENDPT-BUBBLE-PASS THRU 2605-EXIT                        
126500         UNTIL WS-SWAP-FLAG = "N".                                        
126600 2600-EXIT.                                                               
126700     EXIT.                                                                
126800*----------------------------------------------------------*              
126900*   2605-ENDPT-BUBBLE-PASS.                                               
127000*   ONE PASS OF THE ENDPOINT-TABLE BUBBLE SORT --                         
127100*   COMPARES EACH ADJACENT PAIR VIA 2606 AND SWAPS                        
127200*   OUT OF ORDER PAIRS, RESETTING THE SWAP FLAG.                          
127300*   INPUT:  WS-ENDPOINT-TABLE.                                            
127400*   OUTPUT: WS-ENDPOINT-TABLE, WS-SWAP-FLAG.                              
127500*----------------------------------------------------------*              
127600 2605-ENDPT-BUBBLE-PASS.                                                  
127700     MOVE "N" TO WS-SWAP-FLAG.                                            
127800     COMPUTE WS-SUB-3 = WS-ENDPT-COUNT - 1.                               
127900     PERFORM 2606-ENDPT-COMPARE THRU 2606-EXIT                            
128000         VARYING WS-SUB-1 FROM 1 BY 1                                     
128100         UNTIL WS-SUB-1 > WS-SUB-3.                                       
128200 2605-EXIT.                                                               
128300     EXIT.                                                                
128400*----------------------------------------------------------*              
128500*   2606-ENDPT-COMPARE.                                                   
128600*   COMPARES TWO ADJACENT ENDPOINT-TABLE ENTRIES BY                       
128700*   NAME AND SWAPS THE WHOLE ENTRY THROUGH WS-SWAP-                       
128800*   ENDPT-TEMP WHEN OUT OF ORDER.                                         
128900*   INPUT:  WS-ENDPOINT-ENTRY (WS-SUB-1, WS-SUB-2).                       
129000*   OUTPUT: WS-ENDPOINT-TABLE, WS-SWAP-FLAG.                              
129100*----------------------------------------------------------*              
129200 2606-ENDPT-COMPARE.                                                      
129300     COMPUTE WS-SUB-2 = WS-SUB-1 + 1.                                     
129400     IF WS-ENDPT-NAME (WS-SUB-1) > WS-ENDPT-NAME (WS-SUB-2)               
129500         MOVE WS-ENDPT-ENTRY (WS-SUB-1)                                   
129600             TO WS-SWAP-ENDPT-TEMP                                        
129700         MOVE WS-ENDPT-ENTRY (WS-SUB-2)                                   
129800             TO WS-ENDPT-ENTRY (WS-SUB-1)                                 
129900         MOVE WS-SWAP-ENDPT-TEMP                                          
130000             TO WS-ENDPT-ENTRY (WS-SUB-2)                                 
130100         MOVE "Y" TO WS-SWAP-FLAG.                                        
130200 2606-EXIT.                                                               
130300     EXIT.                                                                
130400*----------------------------------------------------------*              
130500*   2610-SORT-DATE-TABLE.                                                 
130600*   BUBBLE-SORTS THE PER-DATE TABLE INTO ASCENDING                        
130700*   DATE-KEY ORDER SO 4410 PRINTS THE EVENTS-OVER-                        
130800*   TIME SECTION CHRONOLOGICALLY.                                         
130900*   INPUT:  WS-DATE-TABLE.                                                
131000*   OUTPUT: WS-DATE-TABLE (SORTED BY DATE KEY).                           
131100*----------------------------------------------------------*              
131200 2610-SORT-DATE-TABLE.                                                    
131300     IF WS-DATE-COUNT < 2                                                 
131400         GO TO 2610-EXIT.                                                 
131500     MOVE "Y" TO WS-SWAP-FLAG.                                            
131600     PERFORM 2615-DATE-BUBBLE-PASS THRU 2615-EXIT                         
131700         UNTIL WS-SWAP-FLAG = "N".                                        
131800 2610-EXIT.                                                               
131900     EXIT.                                                                
132000*----------------------------------------------------------*              
132100*   2615-DATE-BUBBLE-PASS.                                                
132200*   ONE PASS OF THE DATE-TABLE BUBBLE SORT --                             
132300*   COMPARES EACH ADJACENT PAIR VIA 2616 AND SWAPS                        
132400*   OUT OF ORDER PAIRS, RESETTING THE SWAP FLAG.                          
132500*   INPUT:  WS-DATE-TABLE.                                                
132600*   OUTPUT: WS-DATE-TABLE, WS-SWAP-FLAG.                                  
132700*----------------------------------------------------------*              
132800 2615-DATE-BUBBLE-PASS.                                                   
132900     MOVE "N" TO WS-SWAP-FLAG.                                            
133000     COMPUTE WS-SUB-3 = WS-DATE-COUNT - 1.                                
133100     PERFORM 2616-DATE-COMPARE THRU 2616-EXIT                             
133200         VARYING WS-SUB-1 FROM 1 BY 1                                     
133300         UNTIL WS-SUB-1 > WS-SUB-3.                                       
133400 2615-EXIT.                                                               
133500     EXIT.                                                                
133600*----------------------------------------------------------*              
133700*   2616-DATE-COMPARE.                                                    
133800*   COMPARES TWO ADJACENT DATE-TABLE ENTRIES BY DATE                      
133900*   KEY AND SWAPS THE WHOLE ENTRY THROUGH WS-SWAP-                        
134000*   DATE-TEMP WHEN OUT OF ORDER.                                          
134100*   INPUT:  WS-DATE-ENTRY (WS-SUB-1, WS-SUB-2).                           
134200*   OUTPUT: WS-DATE-TABLE, WS-SWAP-FLAG.                                  
134300*----------------------------------------------------------*              
134400 2616-DATE-COMPARE.                                                       
134500     COMPUTE WS-SUB-2 = WS-SUB-1 + 1.                                     
134600     IF WS-DATE-KEY (WS-SUB-1) > WS-DATE-KEY (WS-SUB-2)                   
134700         MOVE WS-DATE-ENTRY (WS-SUB-1) TO WS-SWAP-DATE-TEMP               
134800         MOVE WS-DATE-ENTRY (WS-SUB-2)                                    
134900             TO WS-DATE-ENTRY (WS-SUB-1)                                  
135000         MOVE WS-SWAP-DATE-TEMP TO WS-DATE-ENTRY (WS-SUB-2)               
135100         MOVE "Y" TO WS-SWAP-FLAG.                                        
135200 2616-EXIT.                                                               
135300     EXIT.                                                                
135400*----------------------------------------------------------*              
135500*   PERCENTILE COMPUTATION -- LINEAR INTERPOLATION BETWEEN                
135600*   THE TWO NEAREST RANKS IN THE SORTED SAMPLE.  SHARED BY                
135700*   BOTH THE LATENCY AND PAYLOAD SIZE SAMPLES THROUGH THE                 
135800*   GENERIC SAMPLE TABLE.                                                 
135900*----------------------------------------------------------*              
136000*----------------------------------------------------------*              
136100*   2210-COMPUTE-LATENCY-PCTS.                                            
136200*   DRIVES THE SHARED PERCENTILE ROUTINE (2500)                           
136300*   AGAINST THE SORTED LATENCY SAMPLES FOR P50,                           
136400*   P95 AND P99, THEN COPIES EACH RESULT OUT VIA                          
136500*   2215.                                                                 
136600*   INPUT:  WS-LATENCY-SAMPLE-TABLE (SORTED).                             
136700*   OUTPUT: WS-LATENCY-P50/P95/P99.                                       
136800*----------------------------------------------------------*              
136900 2210-COMPUTE-LATENCY-PCTS.                                               
137000     MOVE WS-LATENCY-COUNT TO WS-PCTL-N.                                  
137100     PERFORM 2215-COPY-LATENCY-TO-GENERIC THRU 2215-EXIT                  
137200         VARYING WS-SUB-1 FROM 1 BY 1                                     
137300         UNTIL WS-SUB-1 > WS-LATENCY-COUNT.                               
137400     MOVE 0.5000 TO WS-PCTL-P.                                            
137500     PERFORM 2500-COMPUTE-PERCENTILE THRU 2500-EXIT.                      
137600     MOVE WS-PCTL-ABSENT-SW TO WS-LAT-P50-ABSENT-SW.                      
137700     MOVE WS-PCTL-RESULT    TO WS-LAT-P50.                                
137800     MOVE 0.9500 TO WS-PCTL-P.                                            
137900     PERFORM 2500-COMPUTE-PERCENTILE THRU 2500-EXIT.                      
138000     MOVE WS-PCTL-ABSENT-SW TO WS-LAT-P95-ABSENT-SW.                      
138100     MOVE WS-PCTL-RESULT    TO WS-LAT-P95.                                
138200     MOVE 0.9900 TO WS-PCTL-P.                                            
138300     PERFORM 2500-COMPUTE-PERCENTILE THRU 2500-EXIT.                      
138400     MOVE WS-PCTL-ABSENT-SW TO WS-LAT-P99-ABSENT-SW.                      
138500     MOVE WS-PCTL-RESULT    TO WS-LAT-P99.                                
138600 2210-EXIT.                                                               
138700     EXIT.                                                                
138800*----------------------------------------------------------*              
138900*   2215-COPY-LATENCY-TO-GENERIC.                                         
139000*   POINTS THE SHARED GENERIC-SAMPLE-TABLE AT THE                         
139100*   LATENCY SAMPLE TABLE SO 2500 CAN OPERATE ON                           
139200*   EITHER LATENCY OR PAYLOAD SAMPLES WITHOUT ITS                         
139300*   OWN COPY OF THE ARRAY.                                                
139400*   INPUT:  WS-LATENCY-SAMPLE-TABLE.                                      
139500*   OUTPUT: WS-GENERIC-SAMPLE-TABLE.                                      
139600*----------------------------------------------------------*              
139700 2215-COPY-LATENCY-TO-GENERIC.                                            
139800     MOVE WS-LATENCY-SAMPLE (WS-SUB-1)                                    
139900         TO WS-GEN-SAMPLE (WS-SUB-1).                                     
140000 2215-EXIT.                                                               
140100     EXIT.                                                                
140200*----------------------------------------------------------*              
140300*   2410-COMPUTE-PAYLOAD-PCTS.                                            
140400*   DRIVES THE SHARED PERCENTILE ROUTINE (2500)                           
140500*   AGAINST THE SORTED PAYLOAD SAMPLES FOR P50 AND                        
140600*   P95, THEN COPIES EACH RESULT OUT VIA 2415.                            
140700*   INPUT:  WS-PAYLOAD-SAMPLE-TABLE (SORTED).                             
140800*   OUTPUT: WS-PAYLOAD-P50/P95.                                           
140900*----------------------------------------------------------*              
141000 2410-COMPUTE-PAYLOAD-PCTS.                                               
141100     MOVE WS-PAYLOAD-COUNT TO WS-PCTL-N.                                  
141200     PERFORM 2415-COPY-PAYLOAD-TO-GENERIC THRU 2415-EXIT                  
141300         VARYING WS-SUB-1 FROM 1 BY 1                                     
141400         UNTIL WS-SUB-1 > WS-PAYLOAD-COUNT.                               
141500     MOVE 0.5000 TO WS-PCTL-P.                                            
141600     PERFORM 2500-COMPUTE-PERCENTILE THRU 2500-EXIT.                      
141700     MOVE WS-PCTL-ABSENT-SW TO WS-PAY-P50-ABSENT-SW.                      
141800     MOVE WS-PCTL-RESULT    TO WS-PAY-P50.                                
141900     MOVE 0.9500 TO WS-PCTL-P.                                            
142000     PERFORM 2500-COMPUTE-PERCENTILE THRU 2500-EXIT.                      
142100     MOVE WS-PCTL-ABSENT-SW TO WS-PAY-P95-ABSENT-SW.                      
142200     MOVE WS-PCTL-RESULT    TO WS-PAY-P95.                                
142300 2410-EXIT.                                                               
142400     EXIT.                                                                
142500*----------------------------------------------------------*              
142600*   2415-COPY-PAYLOAD-TO-GENERIC.                                         
142700*   POINTS THE SHARED GENERIC-SAMPLE-TABLE AT THE                         
142800*   PAYLOAD SAMPLE TABLE -- THE PAYLOAD-SIDE MIRROR                       
142900*   OF 2215 ABOVE.                                                        
143000*   INPUT:  WS-PAYLOAD-SAMPLE-TABLE.                                      
143100*   OUTPUT: WS-GENERIC-SAMPLE-TABLE.                                      
143200*----------------------------------------------------------*              
143300 2415-COPY-PAYLOAD-TO-GENERIC.                                            
143400     MOVE WS-PAYLOAD-SAMPLE (WS-SUB-1)                                    
143500         TO WS-GEN-SAMPLE (WS-SUB-1).                                     
143600 2415-EXIT.                                                               
143700     EXIT.                                                                
143800*                                                                         
143900*    2500-COMPUTE-PERCENTILE -- EXPECTS WS-PCTL-N (SAMPLE                 
144000*    SIZE) AND WS-PCTL-P (THE FRACTION, 0 THRU 1) SET BY                  
144100*    THE CALLER, AND THE SORTED SAMPLE IN WS-GEN-SAMPLE.                  
144200*    RETURNS WS-PCTL-RESULT AND WS-PCTL-ABSENT-SW.                        
144300*----------------------------------------------------------*              
144400*   2500-COMPUTE-PERCENTILE.                                              
144500*   LINEAR-INTERPOLATION PERCENTILE FORMULA SHARED                        
144600*   BY THE LATENCY AND PAYLOAD CALLERS ABOVE.                             
144700*   OPERATES ON WHICHEVER SAMPLE TABLE 2215/2415                          
144800*   POINTED THE GENERIC TABLE AT.                                         
144900*   INPUT:  WS-GENERIC-SAMPLE-TABLE, WS-PCTL-TARGET.                      
145000*   OUTPUT: WS-PCTL-RESULT.                                               
145100*----------------------------------------------------------*              
145200 2500-COMPUTE-PERCENTILE.                                                 
145300     IF WS-PCTL-N = 0                                                     
145400         MOVE "Y" TO WS-PCTL-ABSENT-SW                                    
145500         GO TO 2500-EXIT.                                                 
145600     MOVE "N" TO WS-PCTL-ABSENT-SW.                                       
145700*    LINEAR-INTERPOLATION PERCENTILE ON THE ALREADY-SORTED                
145800*    SAMPLE TABLE -- WS-PCTL-F/WS-PCTL-C SPLIT THE RANK INTO              
145900*    ITS INTEGER FLOOR AND FRACTIONAL REMAINDER, THEN THE                 
146000*    RESULT IS WEIGHTED BETWEEN THE TWO BRACKETING SAMPLES.               
146100     COMPUTE WS-PCTL-K = (WS-PCTL-N - 1) * WS-PCTL-P.                     
146200     MOVE WS-PCTL-K TO WS-PCTL-F.                                         
146300     COMPUTE WS-PCTL-C = WS-PCTL-K - WS-PCTL-F.                           
146400     COMPUTE WS-PCTL-IDX-1 = WS-PCTL-F + 1.                               
146500     COMPUTE WS-PCTL-IDX-2 = WS-PCTL-F + 2.                               
146600     MOVE WS-GEN-SAMPLE (WS-PCTL-IDX-1) TO WS-PCTL-V1.                    
146700*    WHEN THE FLOOR INDEX IS THE LAST ENTRY IN THE TABLE                  
146800*    THERE IS NO UPPER BRACKET TO INTERPOLATE AGAINST, SO                 
146900*    THE FLOOR VALUE STANDS AS THE RESULT.                                
147000     IF WS-PCTL-IDX-2 > WS-PCTL-N                                         
147100         MOVE WS-PCTL-V1 TO WS-PCTL-RESULT                                
147200     ELSE                                                                 
147300         MOVE WS-GEN-SAMPLE (WS-PCTL-IDX-2) TO WS-PCTL-V2                 
147400         COMPUTE WS-PCTL-RESULT =                                         
147500             (WS-PCTL-V1 * (1 - WS-PCTL-C))                               
147600               + (WS-PCTL-V2 * WS-PCTL-C).                                
147700 2500-EXIT.                                                               
147800     EXIT.                                                                
147900*----------------------------------------------------------*              
148000*   2900-CLOSE-INPUT-FILES.                                               
148100*   CLOSES THE REQUEST LOG AND RAW EVENT FILES, AND                       
148200*   THE PRIOR-WEEK-TOTALS FILE IF IT WAS OPENED.                          
148300*   INPUT:  NONE.                                                         
148400*   OUTPUT: RLOGFILE, REVTFILE, PWTOTFILE CLOSED.                         
148500*----------------------------------------------------------*              
148600 2900-CLOSE-INPUT-FILES.                                                  
148700     CLOSE RLOGFILE.                                                      
148800     CLOSE REVTFILE.                                                      
148900     IF WS-PWTOT-OPENED                                                   
149000         CLOSE PWTOTFILE.                                                 
149100 2900-EXIT.                                                               
149200     EXIT.                                                                
149300*----------------------------------------------------------*              
149400*   3000-SCORE-WEEK -- SCORER.                                            
149500*   APPLIES THE FIXED AVAILABILITY, ERROR-RATE, VOLUME AND                
149600*   NO-EVENT THRESHOLDS TO THE FEATURES ACCUMULATED ABOVE                 
149700*   AND BUILDS THE ANOMALY TABLE IN RULE-EVALUATION ORDER.                
149800*   INPUT:  WS-REQUEST-COUNTERS, WS-EVENT-COUNTERS,                       
149900*           WS-PRIOR-TOTAL-EVENTS.                                        
150000*   OUTPUT: WS-OVERALL-AVAIL, WS-ERROR-RATE, WS-ANOMALY-TABLE.            
150100*----------------------------------------------------------*              
150200 3000-SCORE-WEEK.                                                         
150300     MOVE 0 TO WS-ANOM-COUNT.                                             
150400     IF WS-TOTAL-REQUESTS = 0                                             
150500         MOVE 0 TO WS-OVERALL-AVAIL                                       
150600         PERFORM 3010-ADD-NO-REQUESTS-ANOMALY THRU 3010-EXIT              
150700         GO TO 3035-SCORE-WEEK-SKIP-REQ-RULES.                            
150800     COMPUTE WS-OVERALL-AVAIL =                                           
150900         WS-SUCCESSFUL-REQUESTS / WS-TOTAL-REQUESTS.                      
151000     PERFORM 3020-CHECK-AVAILABILITY THRU 3020-EXIT.                      
151100     COMPUTE WS-ERROR-RATE =                                              
151200         WS-FAILED-REQUESTS / WS-TOTAL-REQUESTS.                          
151300     PERFORM 3030-CHECK-ERROR-RATE THRU 3030-EXIT.                        
151400 3035-SCORE-WEEK-SKIP-REQ-RULES.                                          
151500*                                                                         
151600*    RULES 5 AND 6 DO NOT DEPEND ON WS-TOTAL-REQUESTS -- A                
151700*    ZERO-REQUEST WEEK CAN STILL SHOW A VOLUME COLLAPSE OR                
151800*    A NO-EVENTS CONDITION, SO THEY RUN EVEN WHEN RULES 2-4               
151900*    WERE SKIPPED ABOVE.                    -- CHG PKG 0421               
152000*                                                                         
152100     PERFORM 3040-CHECK-VOLUME-CHANGE THRU 3040-EXIT.                     
152200     PERFORM 3050-CHECK-NO-EVENTS THRU 3050-EXIT.                         
152300 3099-SCORE-WEEK-EX.                                                      
152400     EXIT.                                                                
152500*----------------------------------------------------------*              
152600*   3010-ADD-NO-REQUESTS-ANOMALY.                                         
152700*   FILES THE INFO-SEVERITY collection_health                             
152800*   ANOMALY FOR A WEEK WITH NO REQUESTS AT ALL.                           
152900*   INPUT:  NONE.                                                         
153000*   OUTPUT: WS-ANOMALY-TABLE (VIA 3900).                                  
153100*----------------------------------------------------------*              
153200 3010-ADD-NO-REQUESTS-ANOMALY.                                            
153300     MOVE "INFO"              TO WS-WORK-SEVERITY.                        
153400     MOVE "collection_health" TO WS-WORK-CATEGORY.                        
153500     MOVE "No requests made during this week"                             
153600         TO WS-WORK-MESSAGE.                                              
153700     PERFORM 3900-ADD-ANOMALY THRU 3900-EXIT.                             
153800 3010-EXIT.                                                               
153900     EXIT.                                                                
154000*----------------------------------------------------------*              
154100*   3020-CHECK-AVAILABILITY.                                              
154200*   COMPARES WS-OVERALL-AVAIL AGAINST THE CRITICAL                        
154300*   AND WARNING AVAILABILITY THRESHOLDS AND FILES                         
154400*   THE MATCHING ANOMALY, IF ANY.                                         
154500*   INPUT:  WS-OVERALL-AVAIL, WS-THRESHOLD VALUES.                        
154600*   OUTPUT: WS-ANOMALY-TABLE (VIA 3900).                                  
154700*----------------------------------------------------------*              
154800 3020-CHECK-AVAILABILITY.                                                 
154900*    CRITICAL AND WARNING ARE MUTUALLY EXCLUSIVE -- AT MOST               
155000*    ONE COLLECTION-HEALTH AVAILABILITY ANOMALY IS FILED PER              
155100*    WEEK, THE MOST SEVERE ONE THAT APPLIES.                              
155200     IF WS-OVERALL-AVAIL < WS-AVAIL-CRITICAL                              
155300         MOVE WS-OVERALL-AVAIL TO WS-FMT-PCT-VAL                          
155400         PERFORM 4720-FORMAT-PERCENT THRU 4720-EXIT                       
155500         MOVE "CRITICAL"          TO WS-WORK-SEVERITY                     
155600         MOVE "collection_health" TO WS-WORK-CATEGORY                     
155700         STRING "Critical availability drop: "                            
155800                DELIMITED BY SIZE                                         
155900                WS-FMT-OUT-TEXT   DELIMITED BY SIZE                       
156000                "%"               DELIMITED BY SIZE                       
156100                INTO WS-WORK-MESSAGE                                      
156200         PERFORM 3900-ADD-ANOMALY THRU 3900-EXIT                          
156300     ELSE                                                                 
156400         IF WS-OVERALL-AVAIL < WS-AVAIL-WARNING                           
156500             MOVE WS-OVERALL-AVAIL TO WS-FMT-PCT-VAL                      
156600             PERFORM 4720-FORMAT-PERCENT THRU 4720-EXIT                   
156700             MOVE "WARNING"           TO WS-WORK-SEVERITY                 
156800             MOVE "collection_health" TO WS-WORK-CATEGORY                 
156900             STRING "Low availability: " DELIMITED BY SIZE                
157000                    WS-FMT-OUT-TEXT      DELIMITED BY SIZE                
157100                    "%"                  DELIMITED BY SIZE                
157200                    INTO WS-WORK-MESSAGE                                  
157300             PERFORM 3900-ADD-ANOMALY THRU 3900-EXIT.                     
157400 3020-EXIT.                                                               
157500     EXIT.                                                                
157600*----------------------------------------------------------*              
157700*   3030-CHECK-ERROR-RATE.                                                
157800*   COMPARES WS-ERROR-RATE AGAINST THE ERROR-RATE                         
157900*   THRESHOLD AND FILES A WARNING ANOMALY WHEN                            
158000*   EXCEEDED.                                                             
158100*   INPUT:  WS-ERROR-RATE, WS-THRESHOLD VALUES.                           
158200*   OUTPUT: WS-ANOMALY-TABLE (VIA 3900).                                  
158300*----------------------------------------------------------*              
158400 3030-CHECK-ERROR-RATE.                                                   
158500*    A SINGLE WARNING THRESHOLD -- UNLIKE 3020 THERE IS NO                
158600*    SEPARATE CRITICAL LEVEL FOR THE ERROR RATE RULE.                     
158700     IF WS-ERROR-RATE > WS-ERROR-RATE-WARNING                             
158800         MOVE WS-ERROR-RATE TO WS-FMT-PCT-VAL                             
158900         PERFORM 4720-FORMAT-PERCENT THRU 4720-EXIT                       
159000         MOVE "WARNING"           TO WS-WORK-SEVERITY                     
159100         MOVE "collection_health" TO WS-WORK-CATEGORY                     
159200         STRING "Elevated error rate: " DELIMITED BY SIZE                 
159300                WS-FMT-OUT-TEXT         DELIMITED BY SIZE                 
159400                "%"                     DELIMITED BY SIZE                 
159500                INTO WS-WORK-MESSAGE                                      
159600         PERFORM 3900-ADD-ANOMALY THRU 3900-EXIT.                         
159700 3030-EXIT.                                                               
159800     EXIT.                                                                
159900*                                                                         
160000*    3040-CHECK-VOLUME-CHANGE -- SKIPPED ENTIRELY WHEN THE                
160100*    PRIOR WEEK TOTALS FILE WAS NOT PRESENT OR CARRIED A                  
160200*    ZERO TOTAL -- THERE IS NOTHING SENSIBLE TO COMPARE TO.               
160300*----------------------------------------------------------*              
160400*   3040-CHECK-VOLUME-CHANGE.                                             
160500*   COMPARES THIS WEEK'S EVENT VOLUME AGAINST LAST                        
160600*   WEEK'S (WHEN PRIOR TOTALS ARE PRESENT) AND                            
160700*   PERFORMS 3045 BELOW WHEN THE SWING EXCEEDS THE                        
160800*   2X/0.5X THRESHOLD.                                                    
160900*   INPUT:  WS-TOTAL-EVENTS, WS-PRIOR-TOTAL-EVENTS.                       
161000*   OUTPUT: WS-VOLCHG-PCT, WS-ANOMALY-TABLE (VIA 3045).                   
161100*----------------------------------------------------------*              
161200 3040-CHECK-VOLUME-CHANGE.                                                
161300*    NO PRIOR-WEEK-TOTALS RECORD (FIRST WEEK OF THE YEAR) OR              
161400*    A ZERO PRIOR EVENT COUNT MEANS THERE IS NOTHING TO                   
161500*    COMPARE AGAINST -- THE RULE IS SIMPLY SKIPPED, NOT                   
161600*    TREATED AS A VOLUME COLLAPSE.                                        
161700     MOVE "N" TO WS-VOLCHG-PRESENT-SW.                                    
161800     IF WS-PWTOT-PRESENT AND WS-PRIOR-TOTAL-EVENTS > 0                    
161900         MOVE "Y" TO WS-VOLCHG-PRESENT-SW                                 
162000         COMPUTE WS-VOLCHG-RATIO =                                        
162100             WS-TOTAL-EVENTS / WS-PRIOR-TOTAL-EVENTS                      
162200         COMPUTE WS-VOLCHG-PCT ROUNDED =                                  
162300             ((WS-TOTAL-EVENTS - WS-PRIOR-TOTAL-EVENTS)                   
162400                 / WS-PRIOR-TOTAL-EVENTS) * 100                           
162500*        WARN-HI/WARN-LO ARE THE 2X/0.5X SWING THRESHOLDS SET             
162600*        UP IN WS-SCORER-THRESHOLDS.                                      
162700         IF WS-VOLCHG-RATIO > WS-VOLCHG-WARN-HI                           
162800            OR WS-VOLCHG-RATIO < WS-VOLCHG-WARN-LO                        
162900             PERFORM 3045-ADD-VOLUME-ANOMALY THRU 3045-EXIT.              
163000 3040-EXIT.                                                               
163100     EXIT.                                                                
163200*----------------------------------------------------------*              
163300*   3045-ADD-VOLUME-ANOMALY.                                              
163400*   COMPUTES THE PERCENT CHANGE IN VOLUME AND FILES                       
163500*   THE Significant volume change WARNING ANOMALY                         
163600*   WITH THE FORMATTED PERCENTAGE IN THE MESSAGE.                         
163700*   INPUT:  WS-VOLCHG-PCT.                                                
163800*   OUTPUT: WS-ANOMALY-TABLE (VIA 3900).                                  
163900*----------------------------------------------------------*              
164000 3045-ADD-VOLUME-ANOMALY.                                                 
164100     MOVE "WARNING" TO WS-WORK-SEVERITY.                                  
164200     MOVE "volume"  TO WS-WORK-CATEGORY.                                  
164300     MOVE WS-VOLCHG-PCT TO WS-FMT-EDIT-SIGNED.                            
164400     MOVE WS-FMT-EDIT-SIGNED TO WS-FMT-OUT-TEXT.                          
164500     STRING "Significant volume change: " DELIMITED BY SIZE               
164600            WS-FMT-OUT-TEXT               DELIMITED BY SIZE               
164700            "% vs prior week"              DELIMITED BY SIZE              
164800            INTO WS-WORK-MESSAGE.                                         
164900     PERFORM 3900-ADD-ANOMALY THRU 3900-EXIT.                             
165000 3045-EXIT.                                                               
165100     EXIT.                                                                
165200*----------------------------------------------------------*              
165300*   3050-CHECK-NO-EVENTS.                                                 
165400*   FILES THE INFO-SEVERITY collection_health                             
165500*   ANOMALY WHEN THE WEEK SHOWS REQUESTS BUT NO RAW                       
165600*   EVENTS AT ALL -- A COLLECTOR-SIDE SYMPTOM,                            
165700*   INDEPENDENT OF THE REQUEST-VOLUME RULES ABOVE.                        
165800*   INPUT:  WS-TOTAL-REQUESTS, WS-TOTAL-EVENTS.                           
165900*   OUTPUT: WS-ANOMALY-TABLE (VIA 3900).                                  
166000*----------------------------------------------------------*              
166100 3050-CHECK-NO-EVENTS.                                                    
166200     IF WS-TOTAL-EVENTS = 0 AND WS-SUCCESSFUL-REQUESTS > 0                
166300         MOVE "WARNING" TO WS-WORK-SEVERITY                               
166400         MOVE "volume"  TO WS-WORK-CATEGORY                               
166500         MOVE "No events stored despite successful requests"              
166600             TO WS-WORK-MESSAGE                                           
166700         PERFORM 3900-ADD-ANOMALY THRU 3900-EXIT.                         
166800 3050-EXIT.                                                               
166900     EXIT.                                                                
167000*                                                                         
167100*    3900-ADD-ANOMALY -- APPENDS THE CURRENT WS-WORK- FIELDS              
167200*    TO THE ANOMALY TABLE.  ENTRIES BEYOND THE TENTH ARE                  
167300*    DROPPED SILENTLY -- NO WEEK HAS EVER TRIPPED MORE THAN               
167400*    FOUR OF THE FIVE RULES AT ONCE.                                      
167500*----------------------------------------------------------*              
167600*   3900-ADD-ANOMALY.                                                     
167700*   APPENDS THE WORK ANOMALY FIELDS TO THE ANOMALY                        
167800*   TABLE AND BUMPS WS-ANOM-COUNT.  THE TABLE HOLDS                       
167900*   AT MOST 10 ENTRIES; FURTHER ANOMALIES ARE                             
168000*   SILENTLY DROPPED, AS DOCUMENTED AT THE TABLE.                         
168100*   INPUT:  WS-WORK-SEVERITY/CATEGORY/MESSAGE.                            
168200*   OUTPUT: WS-ANOMALY-TABLE, WS-ANOM-COUNT.                              
168300*----------------------------------------------------------*              
168400 3900-ADD-ANOMALY.                                                        
168500     IF WS-ANOM-COUNT < 10                                                
168600         ADD 1 TO WS-ANOM-COUNT                                           
168700         MOVE WS-WORK-SEVERITY                                            
168800             TO WS-ANOM-SEVERITY (WS-ANOM-COUNT)                          
168900         MOVE WS-WORK-CATEGORY                                            
169000             TO WS-ANOM-CATEGORY (WS-ANOM-COUNT)                          
169100         MOVE WS-WORK-MESSAGE                                             
169200             TO WS-ANOM-MESSAGE  (WS-ANOM-COUNT).                         
169300 3900-EXIT.                                                               
169400     EXIT.                                                                
169500*----------------------------------------------------------*              
169600*   4000-BUILD-REPORT -- REPORT-BUILDER.                                  
169700*   WRITES THE WEEKLY INTEGRITY REPORT TO PRLINE -- HEADER,               
169800*   COLLECTION HEALTH, PAYLOAD STATISTICS, EVENTS OVER TIME,              
169900*   ANOMALIES, THEN THE TRAILER.                                          
170000*   INPUT:  ALL FEATURE-EXTRACTOR AND SCORER RESULTS.                     
170100*   OUTPUT: WEEKLY-REPORT (PRLINE).                                       
170200*----------------------------------------------------------*              
170300 4000-BUILD-REPORT.                                                       
170400     OPEN OUTPUT PRLINE.                                                  
170500     PERFORM 4100-WRITE-HEADER THRU 4100-EXIT.                            
170600     PERFORM 4200-WRITE-COLLECTION-HEALTH THRU 4200-EXIT.                 
170700     PERFORM 4300-WRITE-PAYLOAD-STATS THRU 4300-EXIT.                     
170800     PERFORM 4400-WRITE-EVENTS-OVER-TIME THRU 4400-EXIT.                  
170900     PERFORM 4500-WRITE-ANOMALIES THRU 4500-EXIT.                         
171000     PERFORM 4600-WRITE-TRAILER THRU 4600-EXIT.                           
171100     CLOSE PRLINE.                                                        
171200 4099-BUILD-REPORT-EX.                                                    
171300     EXIT.                                                                
171400*----------------------------------------------------------*              
171500*   4100-WRITE-HEADER.                                                    
171600*   WRITES THE THREE-LINE REPORT HEADER -- TITLE,                         
171700*   WEEK ID/DATE RANGE, AND RUN DATE.                                     
171800*   INPUT:  WS-WEEK-ID-OUT, WS-WEEK-START/END-STAMP.                      
171900*   OUTPUT: PRLINE (HEADER LINES).                                        
172000*----------------------------------------------------------*              
172100 4100-WRITE-HEADER.                                                       
172200     WRITE LINEPR FROM WS-HDR-LINE-1                                      
172300         AFTER ADVANCING TOP-OF-FORM.                                     
172400     MOVE WS-WEEK-ID-OUT TO WI-HDR-WEEK-ID.                               
172500     WRITE LINEPR FROM WS-HDR-LINE-2 AFTER ADVANCING 2.                   
172600     MOVE WS-WEEK-START-STAMP TO WI-HDR-WEEK-START.                       
172700     MOVE WS-WEEK-END-STAMP   TO WI-HDR-WEEK-END.                         
172800     WRITE LINEPR FROM WS-HDR-LINE-3 AFTER ADVANCING 1.                   
172900 4100-EXIT.                                                               
173000     EXIT.                                                                
173100*----------------------------------------------------------*              
173200*   4200-WRITE-COLLECTION-HEALTH.                                         
173300*   WRITES THE COLLECTION HEALTH SECTION --                               
173400*   REQUEST COUNTS, AVAILABILITY, ERROR RATE AND                          
173500*   LATENCY PERCENTILES -- THEN THE ERROR                                 
173600*   DISTRIBUTION LINES VIA 4210.                                          
173700*   INPUT:  WS-REQUEST-COUNTERS, WS-OVERALL-AVAIL,                        
173800*           WS-ERROR-RATE, WS-LATENCY-P50/P95/P99.                        
173900*   OUTPUT: PRLINE (COLLECTION HEALTH LINES).                             
174000*----------------------------------------------------------*              
174100 4200-WRITE-COLLECTION-HEALTH.                                            
174200     MOVE "COLLECTION HEALTH" TO WI-SECT-TEXT.                            
174300     WRITE LINEPR FROM WS-SECTION-LINE AFTER ADVANCING 2.                 
174400     MOVE "TOTAL REQUESTS" TO WI-STAT-LABEL.                              
174500     MOVE WS-TOTAL-REQUESTS TO WS-FMT-EDIT-INT.                           
174600     MOVE WS-FMT-EDIT-INT   TO WI-STAT-VALUE.                             
174700     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
174800     MOVE "SUCCESSFUL REQUESTS" TO WI-STAT-LABEL.                         
174900     MOVE WS-SUCCESSFUL-REQUESTS TO WS-FMT-EDIT-INT.                      
175000     MOVE WS-FMT-EDIT-INT        TO WI-STAT-VALUE.                        
175100     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
175200     MOVE "FAILED REQUESTS" TO WI-STAT-LABEL.                             
175300     MOVE WS-FAILED-REQUESTS TO WS-FMT-EDIT-INT.                          
175400     MOVE WS-FMT-EDIT-INT    TO WI-STAT-VALUE.                            
175500     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
175600     MOVE "RETRIED REQUESTS" TO WI-STAT-LABEL.                            
175700     MOVE WS-RETRIED-REQUESTS TO WS-FMT-EDIT-INT.                         
175800     MOVE WS-FMT-EDIT-INT     TO WI-STAT-VALUE.                           
175900     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
176000     MOVE "OVERALL AVAILABILITY" TO WI-STAT-LABEL.                        
176100     MOVE WS-OVERALL-AVAIL TO WS-FMT-PCT-VAL.                             
176200     PERFORM 4720-FORMAT-PERCENT THRU 4720-EXIT.                          
176300*    4720 RETURNS THE EDITED PERCENT WITHOUT A TRAILING SIGN              
176400*    SUFFIX, SO THE "%" IS APPENDED HERE VIA STRING RATHER                
176500*    THAN CARRIED IN THE EDIT PICTURE ITSELF.                             
176600     MOVE SPACES TO WI-STAT-VALUE.                                        
176700     STRING WS-FMT-OUT-TEXT DELIMITED BY SIZE                             
176800            "%"             DELIMITED BY SIZE                             
176900            INTO WI-STAT-VALUE.                                           
177000     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
177100*    P50/P95/P99 EACH GO THROUGH THEIR OWN 49XX WRAPPER SO                
177200*    THAT AN EMPTY LATENCY-SAMPLE TABLE (NO RL-ELAPSED-MS                 
177300*    PRESENT ALL WEEK) PRINTS "N/A" INSTEAD OF A ZERO OR AN               
177400*    EDITED-FIELD BLANK.                                                  
177500     MOVE "LATENCY P50 (MS)" TO WI-STAT-LABEL.                            
177600     PERFORM 4900-FORMAT-LATENCY-P50 THRU 4900-EXIT.                      
177700     MOVE WS-FMT-OUT-TEXT TO WI-STAT-VALUE.                               
177800     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
177900     MOVE "LATENCY P95 (MS)" TO WI-STAT-LABEL.                            
178000     PERFORM 4910-FORMAT-LATENCY-P95 THRU 4910-EXIT.                      
178100     MOVE WS-FMT-OUT-TEXT TO WI-STAT-VALUE.                               
178200     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
178300     MOVE "LATENCY P99 (MS)" TO WI-STAT-LABEL.                            
178400     PERFORM 4920-FORMAT-LATENCY-P99 THRU 4920-EXIT.                      
178500     MOVE WS-FMT-OUT-TEXT TO WI-STAT-VALUE.                               
178600     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
178700*    THE ERROR-DISTRIBUTION DETAIL LINES ARE SUPPRESSED                   
178800*    ENTIRELY (NOT PRINTED AS A ZERO-ROW TABLE) WHEN THE                  
178900*    WEEK HAD NO ERROR-CLASS ENTRIES -- SEE THE WS-ERR-CLASS-             
179000*    COUNT = 0 TEST IN 4210 BELOW.                                        
179100     PERFORM 4210-WRITE-ERROR-DIST-LINES THRU 4210-EXIT.                  
179200 4200-EXIT.                                                               
179300     EXIT.                                                                
179400*----------------------------------------------------------*              
179500*   4210-WRITE-ERROR-DIST-LINES.                                          
179600*   WRITES ONE LINE PER ERROR CLASS IN THE                                
179700*   DISTRIBUTION TABLE VIA 4215 BELOW.                                    
179800*   INPUT:  WS-ERROR-DIST-TABLE.                                          
179900*   OUTPUT: PRLINE (VIA 4215).                                            
180000*----------------------------------------------------------*              
180100 4210-WRITE-ERROR-DIST-LINES.                                             
180200     IF WS-ERR-CLASS-COUNT = 0                                            
180300         GO TO 4210-EXIT.                                                 
180400     PERFORM 4215-WRITE-ONE-ERR-LINE THRU 4215-EXIT                       
180500         VARYING WS-SUB-1 FROM 1 BY 1                                     
180600         UNTIL WS-SUB-1 > WS-ERR-CLASS-COUNT.                             
180700 4210-EXIT.                                                               
180800     EXIT.                                                                
180900*----------------------------------------------------------*              
181000*   4215-WRITE-ONE-ERR-LINE.                                              
181100*   FORMATS AND WRITES A SINGLE ERROR-CLASS/COUNT                         
181200*   DETAIL LINE.                                                          
181300*   INPUT:  WS-ERRDIST-ENTRY (WS-SUB-1).                                  
181400*   OUTPUT: PRLINE.                                                       
181500*----------------------------------------------------------*              
181600 4215-WRITE-ONE-ERR-LINE.                                                 
181700     MOVE WS-ERR-CLASS (WS-SUB-1) TO WI-ERR-CLASS-OUT.                    
181800     MOVE WS-ERR-COUNT (WS-SUB-1) TO WI-ERR-COUNT-OUT.                    
181900     WRITE LINEPR FROM WS-ERR-DIST-LINE AFTER ADVANCING 1.                
182000 4215-EXIT.                                                               
182100     EXIT.                                                                
182200*----------------------------------------------------------*              
182300*   4300-WRITE-PAYLOAD-STATS.                                             
182400*   WRITES THE PAYLOAD STATISTICS SECTION --                              
182500*   EVENT/URL COUNTS AND PAYLOAD-SIZE PERCENTILES --                      
182600*   THEN THE PER-ENDPOINT LINES VIA 4310.                                 
182700*   INPUT:  WS-TOTAL-EVENTS, WS-DISTINCT-URL-COUNT,                       
182800*           WS-PAYLOAD-P50/P95.                                           
182900*   OUTPUT: PRLINE (PAYLOAD STATISTICS LINES).                            
183000*----------------------------------------------------------*              
183100 4300-WRITE-PAYLOAD-STATS.                                                
183200     MOVE "PAYLOAD STATISTICS" TO WI-SECT-TEXT.                           
183300     WRITE LINEPR FROM WS-SECTION-LINE AFTER ADVANCING 2.                 
183400     MOVE "TOTAL EVENTS" TO WI-STAT-LABEL.                                
183500     MOVE WS-TOTAL-EVENTS TO WS-FMT-EDIT-INT.                             
183600     MOVE WS-FMT-EDIT-INT TO WI-STAT-VALUE.                               
183700     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
183800     MOVE "UNIQUE URLS" TO WI-STAT-LABEL.                                 
183900     MOVE WS-DISTINCT-URL-COUNT TO WS-FMT-EDIT-INT.                       
184000     MOVE WS-FMT-EDIT-INT       TO WI-STAT-VALUE.                         
184100     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
184200*    PAYLOAD SIZES PRINT AS KB/MB VIA 4700-FORMAT-BYTES INSIDE            
184300*    THE 493X WRAPPERS -- NOT AS RAW BYTE COUNTS -- SO A                  
184400*    9-MEGABYTE UPLOAD PAYLOAD DOES NOT READ AS AN 8-DIGIT                
184500*    NUMBER ON THE REPORT.                                                
184600     MOVE "PAYLOAD SIZE P50" TO WI-STAT-LABEL.                            
184700     PERFORM 4930-FORMAT-PAYLOAD-P50 THRU 4930-EXIT.                      
184800     MOVE WS-FMT-OUT-TEXT TO WI-STAT-VALUE.                               
184900     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
185000     MOVE "PAYLOAD SIZE P95" TO WI-STAT-LABEL.                            
185100     PERFORM 4940-FORMAT-PAYLOAD-P95 THRU 4940-EXIT.                      
185200     MOVE WS-FMT-OUT-TEXT TO WI-STAT-VALUE.                               
185300     WRITE LINEPR FROM WS-STAT-LINE AFTER ADVANCING 1.                    
185400*    ENDPOINT LINES ARE SORTED ALPHABETICALLY BY 2600-2606                
185500*    DURING FEATURE EXTRACTION, NOT RE-SORTED HERE -- 4310                
185600*    JUST WALKS THE TABLE IN ITS ALREADY-SORTED ORDER.                    
185700     PERFORM 4310-WRITE-ENDPOINT-LINES THRU 4310-EXIT.                    
185800 4300-EXIT.                                                               
185900     EXIT.                                                                
186000*                                                                         
186100*    4310 -- PER-ENDPOINT SUB-LIST, ASCENDING BY ENDPOINT                 
186200*    NAME (TABLE SORTED AT 2600-SORT-ENDPOINT-TABLE).                     
186300*----------------------------------------------------------*              
186400*   4310-WRITE-ENDPOINT-LINES.                                            
186500*   WRITES ONE LINE PER ENDPOINT IN THE (NOW                              
186600*   ALPHA-SORTED) ENDPOINT TABLE VIA 4315 BELOW.                          
186700*   INPUT:  WS-ENDPOINT-TABLE.                                            
186800*   OUTPUT: PRLINE (VIA 4315).                                            
186900*----------------------------------------------------------*              
187000 4310-WRITE-ENDPOINT-LINES.                                               
187100     IF WS-ENDPT-COUNT = 0                                                
187200         GO TO 4310-EXIT.                                                 
187300     PERFORM 4315-WRITE-ONE-ENDPT-LINE THRU 4315-EXIT                     
187400         VARYING WS-SUB-1 FROM 1 BY 1                                     
187500         UNTIL WS-SUB-1 > WS-ENDPT-COUNT.                                 
187600 4310-EXIT.                                                               
187700     EXIT.                                                                
187800*----------------------------------------------------------*              
187900*   4315-WRITE-ONE-ENDPT-LINE.                                            
188000*   FORMATS AND WRITES A SINGLE ENDPOINT DETAIL                           
188100*   LINE -- NAME, REQUEST COUNT AND AVAILABILITY.                         
188200*   INPUT:  WS-ENDPT-ENTRY (WS-SUB-1).                                    
188300*   OUTPUT: PRLINE.                                                       
188400*----------------------------------------------------------*              
188500 4315-WRITE-ONE-ENDPT-LINE.                                               
188600     MOVE WS-ENDPT-NAME (WS-SUB-1) TO WI-ENDPT-NAME-OUT.                  
188700     MOVE WS-ENDPT-EVENT-COUNT (WS-SUB-1)                                 
188800         TO WI-ENDPT-COUNT-OUT.                                           
188900     MOVE WS-OVERALL-AVAIL TO WS-FMT-PCT-VAL.                             
189000     PERFORM 4720-FORMAT-PERCENT THRU 4720-EXIT.                          
189100     MOVE SPACES TO WI-ENDPT-AVAIL-OUT.                                   
189200     STRING WS-FMT-OUT-TEXT DELIMITED BY SIZE                             
189300            "%"             DELIMITED BY SIZE                             
189400            INTO WI-ENDPT-AVAIL-OUT.                                      
189500     WRITE LINEPR FROM WS-ENDPT-LINE AFTER ADVANCING 1.                   
189600 4315-EXIT.                                                               
189700     EXIT.                                                                
189800*                                                                         
189900*    4400 -- EVENTS OVER TIME, ASCENDING BY DATE (TABLE                   
190000*    SORTED AT 2610-SORT-DATE-TABLE), CLOSED WITH A GRAND                 
190100*    TOTAL LINE.                                                          
190200*----------------------------------------------------------*              
190300*   4400-WRITE-EVENTS-OVER-TIME.                                          
190400*   WRITES ONE LINE PER CALENDAR DATE IN THE (NOW                         
190500*   DATE-SORTED) PER-DATE TABLE VIA 4410 BELOW.                           
190600*   INPUT:  WS-DATE-TABLE.                                                
190700*   OUTPUT: PRLINE (VIA 4410).                                            
190800*----------------------------------------------------------*              
190900 4400-WRITE-EVENTS-OVER-TIME.                                             
191000     MOVE "EVENTS OVER TIME" TO WI-SECT-TEXT.                             
191100     WRITE LINEPR FROM WS-SECTION-LINE AFTER ADVANCING 2.                 
191200     IF WS-DATE-COUNT = 0                                                 
191300         GO TO 4400-EXIT.                                                 
191400*    ONE LINE PER CALENDAR DAY THAT HAD AT LEAST ONE EVENT,               
191500*    IN ASCENDING DATE ORDER (SORTED BY 2610-2616 DURING                  
191600*    FEATURE EXTRACTION), FOLLOWED BY A GRAND-TOTAL LINE.                 
191700     PERFORM 4410-WRITE-ONE-DATE-LINE THRU 4410-EXIT                      
191800         VARYING WS-SUB-1 FROM 1 BY 1                                     
191900         UNTIL WS-SUB-1 > WS-DATE-COUNT.                                  
192000     MOVE "GRAND TOTAL" TO WI-DATE-KEY-OUT.                               
192100     MOVE WS-TOTAL-EVENTS TO WI-DATE-COUNT-OUT.                           
192200     WRITE LINEPR FROM WS-DATE-LINE AFTER ADVANCING 1.                    
192300 4400-EXIT.                                                               
192400     EXIT.                                                                
192500*----------------------------------------------------------*              
192600*   4410-WRITE-ONE-DATE-LINE.                                             
192700*   FORMATS AND WRITES A SINGLE DATE/EVENT-COUNT                          
192800*   DETAIL LINE.                                                          
192900*   INPUT:  WS-DATE-ENTRY (WS-SUB-1).                                     
193000*   OUTPUT: PRLINE.                                                       
193100*----------------------------------------------------------*              
193200 4410-WRITE-ONE-DATE-LINE.                                                
193300     MOVE WS-DATE-KEY (WS-SUB-1) TO WI-DATE-KEY-OUT.                      
193400     MOVE WS-DATE-EVENT-COUNT (WS-SUB-1)                                  
193500         TO WI-DATE-COUNT-OUT.                                            
193600     WRITE LINEPR FROM WS-DATE-LINE AFTER ADVANCING 1.                    
193700 4410-EXIT.                                                               
193800     EXIT.                                                                
193900*----------------------------------------------------------*              
194000*   4500-WRITE-ANOMALIES.                                                 
194100*   WRITES THE ANOMALIES SECTION, ONE LINE PER                            
194200*   ENTRY IN THE ANOMALY TABLE VIA 4510 BELOW, OR                         
194300*   A NONE-FOUND LINE WHEN THE TABLE IS EMPTY.                            
194400*   INPUT:  WS-ANOMALY-TABLE, WS-ANOM-COUNT.                              
194500*   OUTPUT: PRLINE (VIA 4510).                                            
194600*----------------------------------------------------------*              
194700 4500-WRITE-ANOMALIES.                                                    
194800     MOVE "ANOMALIES" TO WI-SECT-TEXT.                                    
194900     WRITE LINEPR FROM WS-SECTION-LINE AFTER ADVANCING 2.                 
195000     IF WS-ANOM-COUNT = 0                                                 
195100         MOVE "NO ANOMALIES DETECTED" TO WI-SECT-TEXT                     
195200         WRITE LINEPR FROM WS-SECTION-LINE AFTER ADVANCING 1              
195300         GO TO 4500-EXIT.                                                 
195400     PERFORM 4510-WRITE-ONE-ANOM-LINE THRU 4510-EXIT                      
195500         VARYING WS-SUB-1 FROM 1 BY 1                                     
195600         UNTIL WS-SUB-1 > WS-ANOM-COUNT.                                  
195700 4500-EXIT.                                                               
195800     EXIT.                                                                
195900*----------------------------------------------------------*              
196000*   4510-WRITE-ONE-ANOM-LINE.                                             
196100*   FORMATS AND WRITES A SINGLE SEVERITY/CATEGORY/                        
196200*   MESSAGE ANOMALY DETAIL LINE.                                          
196300*   INPUT:  WS-ANOM-ENTRY (WS-SUB-1).                                     
196400*   OUTPUT: PRLINE.                                                       
196500*----------------------------------------------------------*              
196600 4510-WRITE-ONE-ANOM-LINE.                                                
196700*    SEVERITY/CATEGORY/MESSAGE ARE STRUNG INTO A SINGLE                   
196800*    FREE-TEXT FIELD RATHER THAN THREE SEPARATE COLUMNS --                
196900*    ANOMALY MESSAGES VARY TOO MUCH IN LENGTH TO TABULATE.                
197000     MOVE SPACES TO WI-ANOM-FULL-TEXT.                                    
197100     STRING "[" DELIMITED BY SIZE                                         
197200            WS-ANOM-SEVERITY (WS-SUB-1) DELIMITED BY SPACE                
197300            "] "                        DELIMITED BY SIZE                 
197400            WS-ANOM-CATEGORY (WS-SUB-1) DELIMITED BY SPACE                
197500            ": "                        DELIMITED BY SIZE                 
197600            WS-ANOM-MESSAGE  (WS-SUB-1) DELIMITED BY SIZE                 
197700            INTO WI-ANOM-FULL-TEXT.                                       
197800     WRITE LINEPR FROM WS-ANOM-LINE AFTER ADVANCING 1.                    
197900 4510-EXIT.                                                               
198000     EXIT.                                                                
198100*----------------------------------------------------------*              
198200*   4600-WRITE-TRAILER.                                                   
198300*   WRITES THE CLOSING TRAILER LINE -- TOTAL ANOMALY                      
198400*   COUNT AND THE WEEK-OVER-WEEK VOLUME CHANGE                            
198500*   PERCENTAGE.                                                           
198600*   INPUT:  WS-ANOM-COUNT, WS-VOLCHG-PCT.                                 
198700*   OUTPUT: PRLINE (TRAILER LINE).                                        
198800*----------------------------------------------------------*              
198900 4600-WRITE-TRAILER.                                                      
199000     IF WS-VOLCHG-PRESENT                                                 
199100         MOVE WS-VOLCHG-PCT TO WS-FMT-EDIT-SIGNED                         
199200         MOVE SPACES TO WS-FMT-OUT-TEXT                                   
199300         STRING WS-FMT-EDIT-SIGNED DELIMITED BY SIZE                      
199400                "%"                DELIMITED BY SIZE                      
199500                INTO WS-FMT-OUT-TEXT                                      
199600     ELSE                                                                 
199700         MOVE "N/A" TO WS-FMT-OUT-TEXT.                                   
199800     MOVE SPACES TO WI-TRAIL-TEXT.                                        
199900     STRING "VOLUME CHANGE VS PRIOR WEEK: "                               
200000            DELIMITED BY SIZE                                             
200100            WS-FMT-OUT-TEXT DELIMITED BY SIZE                             
200200            INTO WI-TRAIL-TEXT.                                           
200300     WRITE LINEPR FROM WS-TRAILER-LINE AFTER ADVANCING 2.                 
200400     MOVE "END OF WEEKLY INTEGRITY REPORT" TO WI-TRAIL-TEXT.              
200500     WRITE LINEPR FROM WS-TRAILER-LINE AFTER ADVANCING 1.                 
200600 4600-EXIT.                                                               
200700     EXIT.                                                                
200800*----------------------------------------------------------*              
200900*   VALUE-FORMATTING HELPERS.  4700/4710/4720 DO THE ACTUAL               
201000*   WORK; 4900-4940 JUST LOAD THE RIGHT PERCENTILE FIGURE                 
201100*   AND ABSENT SWITCH BEFORE CALLING THE SHARED HELPER.                   
201200*----------------------------------------------------------*              
201300*----------------------------------------------------------*              
201400*   4700-FORMAT-BYTES.                                                    
201500*   EDITS A BYTE COUNT AS B, KB OR MB DEPENDING ON                        
201600*   MAGNITUDE, OR N/A WHEN THE ABSENT SWITCH IS SET.                      
201700*   INPUT:  WS-FMT-BYTES-VAL, WS-FMT-ABSENT-SW.                           
201800*   OUTPUT: WS-FMT-OUT-TEXT.                                              
201900*----------------------------------------------------------*              
202000 4700-FORMAT-BYTES.                                                       
202100     IF WS-FMT-ABSENT-SW = "Y"                                            
202200         MOVE "N/A" TO WS-FMT-OUT-TEXT                                    
202300         GO TO 4700-EXIT.                                                 
202400     IF WS-FMT-BYTES-VAL < 1024                                           
202500         MOVE WS-FMT-BYTES-VAL TO WS-FMT-EDIT-INT                         
202600         MOVE SPACES TO WS-FMT-OUT-TEXT                                   
202700         STRING WS-FMT-EDIT-INT DELIMITED BY SIZE                         
202800                " B"            DELIMITED BY SIZE                         
202900                INTO WS-FMT-OUT-TEXT                                      
203000     ELSE                                                                 
203100         IF WS-FMT-BYTES-VAL < 1048576                                    
203200             COMPUTE WS-FMT-EDIT-1DEC ROUNDED =                           
203300                 WS-FMT-BYTES-VAL / 1024                                  
203400             MOVE SPACES TO WS-FMT-OUT-TEXT                               
203500             STRING WS-FMT-EDIT-1DEC DELIMITED BY SIZE                    
203600                    " KB"            DELIMITED BY SIZE                    
203700                    INTO WS-FMT-OUT-TEXT                                  
203800         ELSE                                                             
203900             COMPUTE WS-FMT-EDIT-1DEC ROUNDED =                           
204000                 WS-FMT-BYTES-VAL / 1048576                               
204100             MOVE SPACES TO WS-FMT-OUT-TEXT                               
204200             STRING WS-FMT-EDIT-1DEC DELIMITED BY SIZE                    
204300                    " MB"            DELIMITED BY SIZE                    
204400                    INTO WS-FMT-OUT-TEXT.                                 
204500 4700-EXIT.                                                               
204600     EXIT.                                                                
204700*----------------------------------------------------------*              
204800*   4710-FORMAT-MS.                                                       
204900*   EDITS A MILLISECOND VALUE AS MS BELOW ONE SECOND                      
205000*   OR AS SECONDS ABOVE, OR N/A WHEN ABSENT.                              
205100*   INPUT:  WS-FMT-MS-VAL, WS-FMT-ABSENT-SW.                              
205200*   OUTPUT: WS-FMT-OUT-TEXT.                                              
205300*----------------------------------------------------------*              
205400 4710-FORMAT-MS.                                                          
205500     IF WS-FMT-ABSENT-SW = "Y"                                            
205600         MOVE "N/A" TO WS-FMT-OUT-TEXT                                    
205700         GO TO 4710-EXIT.                                                 
205800     IF WS-FMT-MS-VAL < 1000                                              
205900         COMPUTE WS-FMT-EDIT-INT ROUNDED = WS-FMT-MS-VAL                  
206000         MOVE SPACES TO WS-FMT-OUT-TEXT                                   
206100         STRING WS-FMT-EDIT-INT DELIMITED BY SIZE                         
206200                " ms"           DELIMITED BY SIZE                         
206300                INTO WS-FMT-OUT-TEXT                                      
206400     ELSE                                                                 
206500         COMPUTE WS-FMT-EDIT-2DEC ROUNDED =                               
206600                 WS-FMT-MS-VAL / 1000                                     
206700         MOVE SPACES TO WS-FMT-OUT-TEXT                                   
206800         STRING WS-FMT-EDIT-2DEC DELIMITED BY SIZE                        
206900                " s"             DELIMITED BY SIZE                        
207000                INTO WS-FMT-OUT-TEXT.                                     
207100 4710-EXIT.                                                               
207200     EXIT.                                                                
207300*----------------------------------------------------------*              
207400*   4720-FORMAT-PERCENT.                                                  
207500*   EDITS A DECIMAL FRACTION AS A ONE-DECIMAL                             
207600*   PERCENTAGE FIGURE FOR DISPLAY.                                        
207700*   INPUT:  WS-FMT-PCT-VAL.                                               
207800*   OUTPUT: WS-FMT-OUT-TEXT.                                              
207900*----------------------------------------------------------*              
208000 4720-FORMAT-PERCENT.                                                     
208100     COMPUTE WS-FMT-EDIT-1DEC ROUNDED =                                   
208200             WS-FMT-PCT-VAL * 100.                                        
208300     MOVE WS-FMT-EDIT-1DEC TO WS-FMT-OUT-TEXT.                            
208400 4720-EXIT.                                                               
208500     EXIT.                                                                
208600*----------------------------------------------------------*              
208700*   4900-FORMAT-LATENCY-P50.                                              
208800*   WRAPS 4710 FOR THE LATENCY P50 FIGURE, SETTING                        
208900*   THE ABSENT SWITCH WHEN NO LATENCY SAMPLES WERE                        
209000*   COLLECTED.                                                            
209100*   INPUT:  WS-LATENCY-P50, WS-LATENCY-SAMPLE-COUNT.                      
209200*   OUTPUT: WS-FMT-OUT-TEXT.                                              
209300*----------------------------------------------------------*              
209400 4900-FORMAT-LATENCY-P50.                                                 
209500     MOVE WS-LAT-P50-ABSENT-SW TO WS-FMT-ABSENT-SW.                       
209600     MOVE WS-LAT-P50           TO WS-FMT-MS-VAL.                          
209700     PERFORM 4710-FORMAT-MS THRU 4710-EXIT.                               
209800 4900-EXIT.                                                               
209900     EXIT.                                                                
210000*----------------------------------------------------------*              
210100*   4910-FORMAT-LATENCY-P95.                                              
210200*   WRAPS 4710 FOR THE LATENCY P95 FIGURE -- SEE                          
210300*   4900 ABOVE.                                                           
210400*   INPUT:  WS-LATENCY-P95, WS-LATENCY-SAMPLE-COUNT.                      
210500*   OUTPUT: WS-FMT-OUT-TEXT.                                              
210600*----------------------------------------------------------*              
210700 4910-FORMAT-LATENCY-P95.                                                 
210800     MOVE WS-LAT-P95-ABSENT-SW TO WS-FMT-ABSENT-SW.                       
210900     MOVE WS-LAT-P95           TO WS-FMT-MS-VAL.                          
211000     PERFORM 4710-FORMAT-MS THRU 4710-EXIT.                               
211100 4910-EXIT.                                                               
211200     EXIT.                                                                
211300*----------------------------------------------------------*              
211400*   4920-FORMAT-LATENCY-P99.                                              
211500*   WRAPS 4710 FOR THE LATENCY P99 FIGURE -- SEE                          
211600*   4900 ABOVE.                                                           
211700*   INPUT:  WS-LATENCY-P99, WS-LATENCY-SAMPLE-COUNT.                      
211800*   OUTPUT: WS-FMT-OUT-TEXT.                                              
211900*----------------------------------------------------------*              
212000 4920-FORMAT-LATENCY-P99.                                                 
212100     MOVE WS-LAT-P99-ABSENT-SW TO WS-FMT-ABSENT-SW.                       
212200     MOVE WS-LAT-P99           TO WS-FMT-MS-VAL.                          
212300     PERFORM 4710-FORMAT-MS THRU 4710-EXIT.                               
212400 4920-EXIT.                                                               
212500     EXIT.                                                                
212600*----------------------------------------------------------*              
212700*   4930-FORMAT-PAYLOAD-P50.                                              
212800*   WRAPS 4700 FOR THE PAYLOAD-SIZE P50 FIGURE,                           
212900*   SETTING THE ABSENT SWITCH WHEN NO PAYLOAD                             
213000*   SAMPLES WERE COLLECTED.                                               
213100*   INPUT:  WS-PAYLOAD-P50, WS-PAYLOAD-SAMPLE-COUNT.                      
213200*   OUTPUT: WS-FMT-OUT-TEXT.                                              
213300*----------------------------------------------------------*              
213400 4930-FORMAT-PAYLOAD-P50.                                                 
213500     MOVE WS-PAY-P50-ABSENT-SW TO WS-FMT-ABSENT-SW.                       
213600     MOVE WS-PAY-P50           TO WS-FMT-BYTES-VAL.                       
213700     PERFORM 4700-FORMAT-BYTES THRU 4700-EXIT.                            
213800 4930-EXIT.                                                               
213900     EXIT.                                                                
214000*----------------------------------------------------------*              
214100*   4940-FORMAT-PAYLOAD-P95.                                              
214200*   WRAPS 4700 FOR THE PAYLOAD-SIZE P95 FIGURE --                         
214300*   SEE 4930 ABOVE.                                                       
214400*   INPUT:  WS-PAYLOAD-P95, WS-PAYLOAD-SAMPLE-COUNT.                      
214500*   OUTPUT: WS-FMT-OUT-TEXT.                                              
214600*----------------------------------------------------------*              
214700 4940-FORMAT-PAYLOAD-P95.                                                 
214800     MOVE WS-PAY-P95-ABSENT-SW TO WS-FMT-ABSENT-SW.                       
214900     MOVE WS-PAY-P95           TO WS-FMT-BYTES-VAL.                       
215000     PERFORM 4700-FORMAT-BYTES THRU 4700-EXIT.                            
215100 4940-EXIT.                                                               
215200     EXIT.                                                                
215300*----------------------------------------------------------*              
215400*   5000-WRITE-SUMMARY.                                                   
215500*   WRITES THE CURRENT WEEK'S TOTAL EVENT COUNT TO THE                    
215600*   WEEKLY TOTALS FILE (NEXT WEEK'S PRIOR-WEEK-TOTALS INPUT)              
215700*   AND DISPLAYS THE RUN SUMMARY TO THE JOB LOG.                          
215800*   INPUT:  WS-WEEK-ID-OUT, WS-TOTAL-EVENTS, WS-ANOMALY-TABLE.            
215900*   OUTPUT: WEEKLY-TOTALS (WKTOTFILE), JOB LOG DISPLAY.                   
216000*----------------------------------------------------------*              
216100 5000-WRITE-SUMMARY.                                                      
216200     INITIALIZE WT-CURRENT-TOTALS-REC.                                    
216300     MOVE WS-WEEK-ID-OUT   TO WT-WEEK-ID.                                 
216400     MOVE WS-TOTAL-EVENTS  TO WT-TOTAL-EVENTS.                            
216500     OPEN OUTPUT WKTOTFILE.                                               
216600     WRITE WT-CURRENT-TOTALS-REC.                                         
216700     CLOSE WKTOTFILE.                                                     
216800     PERFORM 5010-DISPLAY-SUMMARY-LINES THRU 5010-EXIT.                   
216900 5099-WRITE-SUMMARY-EX.                                                   
217000     EXIT.                                                                
217100*----------------------------------------------------------*              
217200*   5010-DISPLAY-SUMMARY-LINES.                                           
217300*   DISPLAYS THE RUN TOTALS AND OVERALL                                   
217400*   AVAILABILITY TO THE JOB LOG, THEN EACH                                
217500*   ANOMALY VIA 5020 BELOW WHEN ANY WERE FILED.                           
217600*   INPUT:  WS-TOTAL-EVENTS, WS-REQUEST-COUNTERS,                         
217700*           WS-OVERALL-AVAIL.                                             
217800*   OUTPUT: JOB LOG DISPLAY (VIA 5020).                                   
217900*----------------------------------------------------------*              
218000 5010-DISPLAY-SUMMARY-LINES.                                              
218100     DISPLAY "WKINTEG - TOTAL EVENTS      " WS-TOTAL-EVENTS.              
218200     DISPLAY "WKINTEG - TOTAL REQUESTS    "                               
218300              WS-TOTAL-REQUESTS.                                          
218400     MOVE WS-OVERALL-AVAIL TO WS-FMT-PCT-VAL.                             
218500     PERFORM 4720-FORMAT-PERCENT THRU 4720-EXIT.                          
218600     DISPLAY "WKINTEG - OVERALL AVAILABILITY  "                           
218700              WS-FMT-OUT-TEXT "%".                                        
218800     DISPLAY "WKINTEG - ANOMALY COUNT     " WS-ANOM-COUNT.                
218900     IF WS-ANOM-COUNT > 0                                                 
219000         PERFORM 5020-DISPLAY-ONE-ANOMALY THRU 5020-EXIT                  
219100             VARYING WS-SUB-1 FROM 1 BY 1                                 
219200             UNTIL WS-SUB-1 > WS-ANOM-COUNT.                              
219300 5010-EXIT.                                                               
219400     EXIT.                                                                
219500*----------------------------------------------------------*              
219600*   5020-DISPLAY-ONE-ANOMALY.                                             
219700*   DISPLAYS ONE ANOMALY TABLE ENTRY'S SEVERITY,                          
219800*   CATEGORY AND MESSAGE TO THE JOB LOG.                                  
219900*   INPUT:  WS-ANOM-ENTRY (WS-SUB-1).                                     
220000*   OUTPUT: JOB LOG DISPLAY.                                              
220100*----------------------------------------------------------*              
220200 5020-DISPLAY-ONE-ANOMALY.                                                
220300     DISPLAY "[" WS-ANOM-SEVERITY (WS-SUB-1) "] "                         
220400             WS-ANOM-MESSAGE (WS-SUB-1).                                  
220500 5020-EXIT.                                                               
220600     EXIT.                                                                
220700*----------------------------------------------------------*              
220800*   ABEND PARAGRAPHS.                                                     
220900*----------------------------------------------------------*              
221000*   Y900-ABEND-MISSING-FILE.                                              
221100*   REACHED FROM 2100-OPEN-INPUT-FILES WHEN THE REQUEST LOG               
221200*   OR RAW EVENT FILE COULD NOT BE OPENED -- BOTH ARE                     
221300*   REQUIRED INPUTS, SO THE RUN CANNOT PROCEED.                           
221400*   INPUT:  WS-RLOG-STATUS/WS-REVT-STATUS (VIA CALLER).                   
221500*   OUTPUT: RETURN-CODE 16, JOB LOG MESSAGE.                              
221600*----------------------------------------------------------*              
221700 Y900-ABEND-MISSING-FILE.                                                 
221800     DISPLAY "WKINTEG - REQUEST LOG OR RAW EVENT FILE "                   
221900              "MISSING".                                                  
222000     MOVE 16 TO RETURN-CODE.                                              
222100     STOP RUN.                                                            
222200*----------------------------------------------------------*              
222300*   Y910-ABEND-BAD-WEEK.                                                  
222400*   REACHED FROM START-PROGRAM WHEN 1010-VALIDATE-WEEK-PARM               
222500*   FLAGGED THE RUN PARAMETER'S WEEK NUMBER AS OUT OF RANGE.              
222600*   INPUT:  WS-PARM-WEEK-ID.                                              
222700*   OUTPUT: RETURN-CODE 16, JOB LOG MESSAGE.                              
222800*----------------------------------------------------------*              
222900 Y910-ABEND-BAD-WEEK.                                                     
223000     DISPLAY "WKINTEG - INVALID WEEK ID PARAMETER - "                     
223100              WS-PARM-WEEK-ID.                                            
223200     MOVE 16 TO RETURN-CODE.                                              
223300     STOP RUN.                                                            
