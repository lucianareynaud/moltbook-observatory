000100*----------------------------------------------------------*              
000200*  PWTOTSEL - FILE-CONTROL ENTRY FOR THE PRIOR WEEK                       
000300*             VOLUME TOTALS FILE (OPTIONAL INPUT)                         
000400*----------------------------------------------------------*              
000500     SELECT PWTOTFILE ASSIGN TO PWTOTIN                                   
000600            FILE STATUS IS PWTOT-STATUS                                   
000700            ORGANIZATION IS LINE SEQUENTIAL.                              
